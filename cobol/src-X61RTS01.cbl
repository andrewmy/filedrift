000010CBL OPT(2) DYNAM
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID. X61RTS01.
000040 AUTHOR.     M SANTORO.
000050 INSTALLATION. DATA CENTER OPERATIONS - BATCH SUPPORT.
000060 DATE-WRITTEN. 03/28/1989.
000070 DATE-COMPILED.
000080 SECURITY.   UNCLASSIFIED - INTERNAL USE ONLY.
000090*----------------------------------------------------------------
000100* X61RTS01 - Test suite X61R002
000110* FDR.RECON.MATCHFIND.XUNIT
000120*
000130* drives X61R002 (the match-finder subprogram) through a fixed
000140* table of precedence-rule test cases read from TCIN, one card
000150* image per case.  Each case supplies a source entry, a small
000160* candidate array, and the MQ-C-OUT values the run is expected
000170* to come back with; TEST-CASE-CHECK compares actual vs
000180* expected field by field and tallies pass/fail.  A non-zero
000190* failed-case count sets RETURN-CODE 12 so the overnight batch
000200* monitor flags the run without anyone having to read the
000210* DISPLAY output by hand.
000220*
000230* this suite exists because the precedence rules in X61R002 are
000240* easy to get subtly wrong (see BS-0958 below) and hard to spot
000250* wrong from a production run alone -- a misclassified row just
000260* looks like a plausible answer until someone checks the source
000270* inventory by hand.  Keep the card deck (TCIN) current with
000280* every precedence branch X61R002 grows.
000290*----------------------------------------------------------------
000300*----------------------------------------------------------------
000310* CHANGE LOG
000320* DATE       BY   TKT/RQST   DESCRIPTION
000330* ---------- ---- ---------- ----------------------------------
000340* 03/28/1989 MS   BS-0341    ORIGINAL CODING - PRECEDENCE CASES
000350* 05/19/1989 RT   BS-0388    NO CHANGE THIS TICKET
000360* 02/06/1991 MS   BS-0512    ADD DUPLICATE-ON-SOURCE CASES
000370* 07/22/1992 DP   BS-0601    NO CHANGE THIS TICKET
000380* 09/09/1994 MS   BS-0674    CANDIDATE SLOTS RAISED TO 05
000390* 03/03/1996 RT   BS-0725    NO CHANGE THIS TICKET
000400* 10/21/1997 GC   BS-0790    NO CHANGE THIS TICKET
000410* 06/02/1998 DP   BS-0833    Y2K - DATE FIELDS REVIEWED, N/A
000420* 12/29/1998 DP   BS-0833    Y2K - CONFIRMED NO 2-DIGIT YEARS
000430* 04/14/1999 MS   BS-0851    NO CHANGE THIS TICKET
000440* 08/09/2001 RT   BS-0902    NO CHANGE THIS TICKET
000450* 05/30/2003 GC   BS-0944    NO CHANGE THIS TICKET
000460* 11/12/2003 RT   BS-0958    ADD CASE: BASENAME OCCURS TWICE ON
000470*                            SOURCE, TARGET HAS ONE SAME-SIZE
000480*                            CANDIDATE -- MUST COME BACK
000490*                            DUPLICATE_ON_SOURCE, NOT MOVED
000500* 11/19/2003 GC   BS-0961    NO CHANGE THIS TICKET (X61R001 FIX,
000510*                            NOT X61R002 -- NO NEW CASE NEEDED
000520*                            HERE)
000530*----------------------------------------------------------------
000540 ENVIRONMENT DIVISION.
000550*
000560 CONFIGURATION SECTION.
000570 SOURCE-COMPUTER.    IBM-370.
000580 OBJECT-COMPUTER.    IBM-370.
000590*    NUMVAL-VALID CLASS TEST CARRIED PER HOUSE CONVENTION
000600*    (SAME AS X60DTS01) -- TCIN-SRC-FILE-SIZE AND
000610*    TCIN-CAND-FILE-SIZE BELOW ARE PUNCHED NUMERIC ON THE
000620*    CARD DECK ALREADY, SO THIS SUITE HAS NO TEXT-FIELD
000630*    EDIT TO RUN IT AGAINST TODAY.
000640 SPECIAL-NAMES. CLASS NUMVAL-VALID IS '0' THRU '9', SPACE.
000650*
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680*    one test case per input record; TCIN is a fixed-format
000690*    card-image file maintained by hand alongside this program
000700     SELECT TCIN                       ASSIGN TO TCIN
000710                                 FILE STATUS TCIN-FS.
000720**
000730 DATA DIVISION.
000740*
000750 FILE SECTION.
000760*
000770* TCIN-REC -- one precedence-rule test case.  Columns carry a
000780* free-text description, the source entry under test, up to
000790* five target candidates sharing its base filename, and the
000800* MQ-C-OUT values X61R002 is expected to return.  TCIN-SRC-
000810* OCCURS-CT is the field at the center of BS-0958 -- it is what
000820* X61R002 is supposed to read to decide duplicate vs moved.
000830 FD  TCIN                       RECORDING F.
000840 01  TCIN-REC.
000850*    free-text label, shown in the FAILED: line so a maintainer
000860*    can find the failing case in the card deck without
000870*    counting columns
000880   03  TCIN-DESCRIPTION         PIC X(50).
000890   03  FILLER                   PIC X(01).
000900*    the folded base filename under test on the SOURCE side
000910   03  TCIN-SRC-BASE-NAME       PIC X(60).
000920*    source entry's file size, numeric for comparison and
000930*    redefined as text so a bad card image DISPLAYs readably
000940   03  TCIN-SRC-FILE-SIZE       PIC 9(10).
000950   03  TCIN-SRC-FILE-SIZE-X REDEFINES TCIN-SRC-FILE-SIZE
000960                                 PIC X(10).
000970*    how many times this base filename occurs on the SOURCE
000980*    side -- drives the duplicate_on_source vs moved split
000990   03  TCIN-SRC-OCCURS-CT       PIC 9(02).
001000   03  FILLER                   PIC X(01).
001010*    how many of the five candidate slots below are populated
001020   03  TCIN-CAND-TOTAL          PIC 9(02).
001030   03  TCIN-CAND-SLOT OCCURS 5 TIMES.
001040       05  TCIN-CAND-REL-PATH   PIC X(100).
001050       05  TCIN-CAND-FILE-SIZE  PIC 9(10).
001060       05  TCIN-CAND-FILE-SIZE-X REDEFINES TCIN-CAND-FILE-SIZE
001070                                 PIC X(10).
001080*    expected MQ-C-OUT values for this case
001090   03  TCIN-EXPECTED-FOUND      PIC X(01).
001100       88  TCIN-EXPECT-FOUND               VALUE 'Y'.
001110   03  TCIN-EXPECTED-MATCH-TYPE PIC X(18).
001120   03  TCIN-EXPECTED-CONFIDENCE PIC X(06).
001130   03  TCIN-EXPECTED-STATUS     PIC X(19).
001140   03  FILLER                   PIC X(80).
001150*
001160 WORKING-STORAGE SECTION.
001170*    the program name under test -- kept as a data-name so the
001180*    CALL statement can be changed to test a different build
001190*    of the match finder without touching PROCEDURE DIVISION
001200 01  WK-LITERALS.
001210     03  CC-MATCH-FINDER          PIC X(08) VALUE 'X61R002'.
001220     03  FILLER                   PIC X(08) VALUE SPACE.
001230*
001240* the same three areas X61R001 passes to X61R002 in production
001250* -- this suite calls the real subprogram directly rather than
001260* a stub, so a change to the copybooks or the subprogram is
001270* exercised here exactly as it would be in the batch run
001280 COPY X61RMQI REPLACING ==:X:== BY ==C==.
001290 COPY X61RMQO REPLACING ==:X:== BY ==C==.
001300 COPY X61RMCR.
001310*
001320 LOCAL-STORAGE SECTION.
001330*    pass/fail switch for the case currently being checked
001340 01  LS-TEST-CASE-SWITCH        PIC X(01).
001350     88  TEST-CASE-PASSED                 VALUE 'P'.
001360     88  TEST-CASE-FAILED                 VALUE 'F'.
001370*
001380 01  LS-COUNTERS.
001390     03  TEST-CASE-CTR           PIC 9(09) COMP VALUE ZERO.
001400     03  TEST-CASE-PASSED-CTR    PIC 9(09) COMP VALUE ZERO.
001410     03  TEST-CASE-FAILED-CTR    PIC 9(09) COMP VALUE ZERO.
001420     03  LS-CAND-IDX             PIC 9(09) COMP VALUE ZERO.
001430     03  FILLER                  PIC X(08)      VALUE SPACE.
001440*
001450* numeric-to-display conversion area for the failed-case count
001460* on the summary line -- COMP fields do not DISPLAY as digits
001470* on this compiler without an intervening zoned redefinition
001480 01  WK-COUNT-CONV.
001490     03  WK-COUNT-CONV-N          PIC 9(09).
001500     03  WK-COUNT-CONV-X REDEFINES WK-COUNT-CONV-N
001510                                 PIC X(09).
001520     03  FILLER                  PIC X(08)      VALUE SPACE.
001530*
001540 01  WK-SUMMARY-LINE.
001550     03  WK-SUMMARY-TEXT         PIC X(32).
001560     03  FILLER                  PIC X(08)      VALUE SPACE.
001570*
001580 01  LS-FILE-STATUSES.
001590     03  TCIN-FS                 PIC X(02).
001600         88  TCIN-OK                       VALUE '00'.
001610         88  TCIN-EOF                      VALUE '10'.
001620     03  FILLER                  PIC X(08).
001630*
001640**
001650 PROCEDURE DIVISION.
001660*
001670* MAIN -- opens the test-case deck, primes the read-ahead
001680* buffer, drives one EXECUTE-TEST-CASE per record until end of
001690* file, then prints the pass/fail tally.  RETURN-CODE 12 on any
001700* failure keeps this from passing silently in an unattended
001710* batch stream.
001720 MAIN.
001730     DISPLAY ' ************* X61RTS01 START ***************'.
001740     PERFORM OPEN-TEST-CASES-FILE THRU OPEN-TEST-CASES-EXIT.
001750     PERFORM READ-TEST-CASES-FILE THRU READ-TEST-CASES-EXIT.
001760     PERFORM EXECUTE-TEST-CASE THRU EXECUTE-TEST-CASE-EXIT
001770         UNTIL TCIN-EOF.
001780     PERFORM CLOSE-TEST-CASES-FILE THRU CLOSE-TEST-CASES-EXIT.
001790     PERFORM SHOW-STATISTICS THRU SHOW-STATISTICS-EXIT.
001800     DISPLAY ' ************** X61RTS01 END *****************'.
001810     IF TEST-CASE-FAILED-CTR NOT EQUAL ZERO
001820        MOVE 12 TO RETURN-CODE
001830     END-IF.
001840     GOBACK.
001850*
001860* OPEN-TEST-CASES-FILE -- any non-zero file status here means
001870* the TCIN dataset is missing or misallocated in the JCL; abend
001880* rather than let the run report a false "all passed" from
001890* zero cases executed
001900 OPEN-TEST-CASES-FILE.
001910     OPEN INPUT TCIN.
001920     IF NOT TCIN-OK
001930        DISPLAY 'TEST CASES FILE OPEN ERROR - FS: ' TCIN-FS
001940        PERFORM RAISE-ERROR THRU RAISE-ERROR-EXIT
001950     END-IF.
001960 OPEN-TEST-CASES-EXIT.
001970     EXIT.
001980*
001990* READ-TEST-CASES-FILE -- read-ahead style; MAIN and EXECUTE-
002000* TEST-CASE both PERFORM this, so TCIN-EOF is always tested
002010* against the NEXT unread case, never the one being checked
002020 READ-TEST-CASES-FILE.
002030     READ TCIN.
002040     IF NOT TCIN-OK AND NOT TCIN-EOF
002050        DISPLAY 'TEST CASES FILE READ ERROR - FS: ' TCIN-FS
002060        PERFORM RAISE-ERROR THRU RAISE-ERROR-EXIT
002070     END-IF.
002080 READ-TEST-CASES-EXIT.
002090     EXIT.
002100*
002110 CLOSE-TEST-CASES-FILE.
002120     CLOSE TCIN.
002130     IF NOT TCIN-OK
002140        DISPLAY 'TEST CASES FILE CLOSE ERROR - FS: ' TCIN-FS
002150        PERFORM RAISE-ERROR THRU RAISE-ERROR-EXIT
002160     END-IF.
002170 CLOSE-TEST-CASES-EXIT.
002180     EXIT.
002190*
002200* EXECUTE-TEST-CASE -- builds MQ-C-IN from the current TCIN
002210* record, CALLs the real X61R002, checks the result, then reads
002220* the next case ahead of the UNTIL test in MAIN
002230 EXECUTE-TEST-CASE.
002240     ADD 1 TO TEST-CASE-CTR.
002250     PERFORM SET-TEST-CASE-INPUT THRU SET-TEST-CASE-INPUT-EXIT.
002260     CALL CC-MATCH-FINDER USING MQ-C-IN MQ-C-OUT MR
002270         ON EXCEPTION
002280             PERFORM RAISE-CALL-ERROR THRU RAISE-CALL-ERROR-EXIT
002290         NOT ON EXCEPTION
002300             PERFORM TEST-CASE-CHECK THRU TEST-CASE-CHECK-EXIT
002310     END-CALL.
002320     PERFORM READ-TEST-CASES-FILE THRU READ-TEST-CASES-EXIT.
002330 EXECUTE-TEST-CASE-EXIT.
002340     EXIT.
002350*
002360* SET-TEST-CASE-INPUT -- maps the card-image test case onto the
002370* MQ-C-IN layout X61R002 actually expects, including
002380* MQ-C-SRC-OCCURS-CT -- the field BS-0958 discovered X61R002
002390* was not reading at all
002400 SET-TEST-CASE-INPUT.
002410     MOVE ZERO             TO MQ-C-CAND-TOTAL.
002420     MOVE TCIN-SRC-BASE-NAME TO MQ-C-SRC-BASE-NAME.
002430     MOVE TCIN-SRC-FILE-SIZE TO MQ-C-SRC-FILE-SIZE.
002440     MOVE TCIN-SRC-OCCURS-CT TO MQ-C-SRC-OCCURS-CT.
002450     MOVE SPACE               TO MQ-C-SRC-REL-PATH.
002460     PERFORM LOAD-CANDIDATE-SLOT THRU LOAD-CANDIDATE-SLOT-EXIT
002470         VARYING LS-CAND-IDX FROM 1 BY 1
002480         UNTIL LS-CAND-IDX > TCIN-CAND-TOTAL.
002490 SET-TEST-CASE-INPUT-EXIT.
002500     EXIT.
002510*
002520* LOAD-CANDIDATE-SLOT -- copies one TCIN candidate slot into
002530* the MQ-C-CAND-TABLE occurrence X61R002 will scan; MQ-C-CAND-
002540* TOTAL is built up here rather than moved directly from
002550* TCIN-CAND-TOTAL so a short card (fewer populated slots than
002560* TCIN-CAND-TOTAL claims) cannot leave stale data in scope
002570 LOAD-CANDIDATE-SLOT.
002580     ADD 1 TO MQ-C-CAND-TOTAL.
002590     MOVE TCIN-CAND-REL-PATH  (LS-CAND-IDX)
002600                         TO MQ-C-CAND-REL-PATH  (MQ-C-CAND-TOTAL).
002610     MOVE TCIN-CAND-FILE-SIZE (LS-CAND-IDX)
002620                         TO MQ-C-CAND-FILE-SIZE (MQ-C-CAND-TOTAL).
002630 LOAD-CANDIDATE-SLOT-EXIT.
002640     EXIT.
002650*
002660* TEST-CASE-CHECK -- field-by-field comparison of the CALL's
002670* actual MQ-C-OUT against the expected values on the card; any
002680* single mismatch fails the whole case.  A failed case DISPLAYs
002690* both the actual and expected triple so the difference is
002700* visible in the job log without a debugger.
002710 TEST-CASE-CHECK.
002720     SET TEST-CASE-PASSED TO TRUE.
002730*    found/not-found mismatch -- the coarsest possible failure,
002740*    checked first so the DISPLAY below always has something to
002750*    show even if every other field also happens to disagree
002760     IF TCIN-EXPECT-FOUND AND NOT MQ-C-MATCH-FOUND
002770        SET TEST-CASE-FAILED TO TRUE
002780     END-IF
002790     IF NOT TCIN-EXPECT-FOUND AND MQ-C-MATCH-FOUND
002800        SET TEST-CASE-FAILED TO TRUE
002810     END-IF
002820*    match-type/confidence/status are checked independently --
002830*    a case can get the found switch right and still fail on
002840*    the precedence rule that produced it (this is exactly how
002850*    BS-0958 would have been caught had the case existed then)
002860     IF MQ-C-MATCH-TYPE NOT EQUAL TCIN-EXPECTED-MATCH-TYPE
002870        SET TEST-CASE-FAILED TO TRUE
002880     END-IF
002890     IF MQ-C-CONFIDENCE NOT EQUAL TCIN-EXPECTED-CONFIDENCE
002900        SET TEST-CASE-FAILED TO TRUE
002910     END-IF
002920     IF MQ-C-STATUS NOT EQUAL TCIN-EXPECTED-STATUS
002930        SET TEST-CASE-FAILED TO TRUE
002940     END-IF
002950     IF TEST-CASE-PASSED
002960        ADD 1 TO TEST-CASE-PASSED-CTR
002970     ELSE
002980*        job-log detail for a failed case -- description, the
002990*        raw source size (in case a PIC 9 zero-suppress hid a
003000*        bad card punch), and the actual-vs-expected triple
003010        ADD 1 TO TEST-CASE-FAILED-CTR
003020        DISPLAY 'FAILED: ' TCIN-DESCRIPTION
003030        DISPLAY '   SRC SIZE (RAW): ' TCIN-SRC-FILE-SIZE-X
003040        DISPLAY '   GOT: ' MQ-C-STATUS ' / ' MQ-C-MATCH-TYPE
003050                 ' / ' MQ-C-CONFIDENCE
003060        DISPLAY '  WANT: ' TCIN-EXPECTED-STATUS ' / '
003070                 TCIN-EXPECTED-MATCH-TYPE ' / '
003080                 TCIN-EXPECTED-CONFIDENCE
003090     END-IF.
003100 TEST-CASE-CHECK-EXIT.
003110     EXIT.
003120*
003130* RAISE-CALL-ERROR -- an ON EXCEPTION from the CALL means the
003140* match-finder load module could not be found/fetched, not a
003150* test failure; treated as a harness abend, not a failed case,
003160* since no comparison was even possible
003170 RAISE-CALL-ERROR.
003180     MOVE 90 TO MR-RESULT.
003190     MOVE 'CALL FOR PROGRAM X61R002 RAISED AN EXCEPTION'
003200                                 TO MR-DESCRIPTION.
003210     PERFORM RAISE-ERROR THRU RAISE-ERROR-EXIT.
003220 RAISE-CALL-ERROR-EXIT.
003230     EXIT.
003240*
003250* RAISE-ERROR -- common abend path for this harness; unlike the
003260* production programs in this suite there is no batch phase to
003270* skip around, so this stops the run outright with RETURN-CODE
003280* 16 rather than setting an abort switch
003290 RAISE-ERROR.
003300     DISPLAY 'X61RTS01 ABEND - ' MR-DESCRIPTION.
003310     MOVE 16 TO RETURN-CODE.
003320     GOBACK.
003330 RAISE-ERROR-EXIT.
003340     EXIT.
003350*
003360* SHOW-STATISTICS -- final pass/fail tally for the job log
003370 SHOW-STATISTICS.
003380     DISPLAY ' '.
003390     DISPLAY ' TEST CASES RUN    : ' TEST-CASE-CTR.
003400     DISPLAY ' TEST CASES PASSED : ' TEST-CASE-PASSED-CTR.
003410     MOVE TEST-CASE-FAILED-CTR TO WK-COUNT-CONV-N.
003420     STRING ' TEST CASES FAILED : ' DELIMITED BY SIZE
003430            WK-COUNT-CONV-X          DELIMITED BY SIZE
003440         INTO WK-SUMMARY-LINE.
003450     DISPLAY WK-SUMMARY-LINE.
003460 SHOW-STATISTICS-EXIT.
003470     EXIT.
