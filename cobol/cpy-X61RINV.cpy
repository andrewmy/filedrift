000010* **++ IN-MEMORY INVENTORY TABLE (GENERIC)
000020*      INSTANTIATED ONCE PER SIDE OF THE RECONCILIATION BY
000030*      REPLACING ==:T:== WITH SRC OR TGT.  SAME LAYOUT SERVES
000040*      THE SOURCE AND THE TARGET INVENTORY.
000050*
000060 01  :T:-INVENTORY-AREA.
000070   03  :T:-INV-TOTAL              PIC 9(09) COMP VALUE ZERO.
000080   03  :T:-INV-ROOT-COUNT         PIC 9(09) COMP VALUE ZERO.
000090   03  :T:-INV-TABLE.
000100     05  :T:-INV-ENTRY  OCCURS 0 TO 9999 TIMES
000110                        DEPENDING ON :T:-INV-TOTAL
000120                        INDEXED BY :T:-INV-IDX.
000130       07  :T:-INV-KEY-PATH       PIC X(100).
000140       07  :T:-INV-REL-PATH       PIC X(100).
000150       07  :T:-INV-FILE-SIZE      PIC 9(10).
000160       07  :T:-INV-BASE-NAME      PIC X(60).
000170       07  FILLER                 PIC X(04).
000180   03  FILLER                     PIC X(08)      VALUE SPACE.
