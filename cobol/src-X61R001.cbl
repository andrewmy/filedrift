000010CBL OPT(2)
000020*    -----------------------------------------------------------
000030 IDENTIFICATION DIVISION.
000040 PROGRAM-ID. X61R001.
000050 AUTHOR.     M SANTORO.
000060 INSTALLATION. DATA CENTER OPERATIONS - BATCH SUPPORT.
000070 DATE-WRITTEN. 03/14/1989.
000080 DATE-COMPILED.
000090 SECURITY.   UNCLASSIFIED - INTERNAL USE ONLY.
000100*----------------------------------------------------------------
000110* X61R001
000120* **++ programma principale per la riconciliazione degli
000130* inventari di file SOURCE / TARGET (FILEDRIFT).
000140*
000150* legge l'inventario SOURCE e l'inventario TARGET, classifica
000160* ogni voce SOURCE (in_both / moved / duplicate_on_source /
000170* only_on_source), scrive il file dettaglio e stampa il
000180* riepilogo.
000190*----------------------------------------------------------------
000200*----------------------------------------------------------------
000210* CHANGE LOG
000220* DATE       BY   TKT/RQST   DESCRIPTION
000230* ---------- ---- ---------- ----------------------------------
000240* 03/14/1989 MS   BS-0341    ORIGINAL CODING - RECONCILE PASS
000250* 04/02/1989 MS   BS-0341    ADD SOURCE DUPLICATE GROUPING
000260* 05/19/1989 RT   BS-0388    ADD MISSING-DIRECTORY ANALYSIS
000270* 06/30/1989 RT   BS-0388    FIX PARENT-KEY FOR ROOT FILES
000280* 08/11/1990 GC   BS-0455    DETAIL FILE HEADER ROW ADDED
000290* 11/02/1990 GC   BS-0455    SUMMARY REPORT LAYOUT REVISED
000300* 02/06/1991 MS   BS-0512    LAST-RECORD-WINS ON DUP SRC KEYS
000310* 07/22/1992 DP   BS-0601    EXCLUDE-HIGH-CONF RUN SWITCH
000320* 01/15/1993 DP   BS-0601    SKIPPED-RECORD COUNT IN SUMMARY
000330* 09/09/1994 MS   BS-0674    RAISE MAX INVENTORY SIZE TO 9999
000340* 03/03/1996 RT   BS-0725    CASE-INSENSITIVE DIR NAME SORT
000350* 10/21/1997 GC   BS-0790    FIX BASENAME SCAN ON 1-CHAR NAMES
000360* 06/02/1998 DP   BS-0833    Y2K - DATE FIELDS REVIEWED, N/A
000370* 12/29/1998 DP   BS-0833    Y2K - CONFIRMED NO 2-DIGIT YEARS
000380* 04/14/1999 MS   BS-0851    DUPLICATE GROUP JOIN DELIMITER FIX
000390* 08/09/2001 RT   BS-0902    WRITTEN-ROWS COUNT IN SUMMARY
000400* 05/30/2003 GC   BS-0944    MOVE TO LINE SEQUENTIAL DETAIL FILE
000410* 11/12/2003 RT   BS-0958    ABEND RUN ON MATCH-FINDER CALL
000420*                            EXCEPTION -- WAS FALLING THROUGH
000430*                            AND WRITING A ROW FROM STALE OUTPUT
000440* 11/19/2003 GC   BS-0961    MISSING-DIR SORT SWAP WAS USING
000450*                            MD-DIR SUBSCRIPT ZERO AS SCRATCH --
000460*                            NO SUCH SLOT EXISTS ON A DEPENDING
000470*                            ON TABLE, WAS CLOBBERING STORAGE
000480*----------------------------------------------------------------
000490*    -----------------------------------------------------------
000500 ENVIRONMENT DIVISION.
000510*
000520*    MACHINE AND SPECIAL-NAMES DECLARATIONS FOR THIS PROGRAM.
000530 CONFIGURATION SECTION.
000540 SOURCE-COMPUTER.    IBM-370.
000550 OBJECT-COMPUTER.    IBM-370.
000560 SPECIAL-NAMES.
000570*    TOP-OF-FORM CHANNEL FOR THE SUMMARY-REPORT PRINT FILE.
000580     C01 IS TOP-OF-FORM
000590*    UPSI-0 IS THE OPERATOR RUN SWITCH (BS-0601) THAT TELLS
000600*    2630 TO DROP HIGH-CONFIDENCE MOVED ROWS FROM DETAIL OUTPUT
000610*    WHEN THE SHOP ONLY WANTS THE QUESTIONABLE MATCHES REVIEWED.
000620     UPSI-0 ON  STATUS IS EXCLUDE-HIGH-CONF-REQUESTED
000630            OFF STATUS IS EXCLUDE-HIGH-CONF-NOT-REQUESTED
000640* class to validate the zoned FILE-SIZE field on input
000650*    USED BY 1020/1120 TO GUARD AGAINST A BLANK OR NON-NUMERIC
000660*    FILE-SIZE CARD BEFORE THE TEXT/NUMERIC REDEFINES IS TRUSTED.
000670     CLASS NUMVAL-VALID IS '0' THRU '9'.
000680*
000690*    FILE-CONTROL ENTRIES FOR THE TWO INVENTORY INPUTS AND THE
000700*    TWO REPORT OUTPUTS.
000710 INPUT-OUTPUT SECTION.
000720 FILE-CONTROL.
000730*    INBOUND FILE-INVENTORY SNAPSHOT FROM THE SOURCE LOCATION --
000740*    ONE LINE PER FILE, RELATIVE PATH AND BYTE SIZE.
000750     SELECT SOURCE-INVENTORY   ASSIGN TO SOURCEINV
000760                                ORGANIZATION IS LINE SEQUENTIAL
000770                                FILE STATUS  IS FS-SOURCEINV.
000780*    INBOUND FILE-INVENTORY SNAPSHOT FROM THE TARGET LOCATION,
000790*    SAME LAYOUT AS SOURCE-INVENTORY.
000800     SELECT TARGET-INVENTORY   ASSIGN TO TARGETINV
000810                                ORGANIZATION IS LINE SEQUENTIAL
000820                                FILE STATUS  IS FS-TARGETINV.
000830*    OUTBOUND COMMA-DELIMITED DETAIL FILE -- ONE ROW PER SOURCE
000840*    ENTRY THAT IS NOT AN EXACT IN_BOTH MATCH, PLUS A HEADER ROW.
000850     SELECT DETAIL-OUT         ASSIGN TO DETAILOUT
000860                                ORGANIZATION IS LINE SEQUENTIAL
000870                                FILE STATUS  IS FS-DETAILOUT.
000880*    OUTBOUND PRINT-STYLE SUMMARY -- RUN COUNTS, DUPLICATE-GROUP
000890*    DETAIL AND MISSING-DIRECTORY DETAIL.
000900     SELECT SUMMARY-REPORT     ASSIGN TO SUMMARYRPT
000910                                ORGANIZATION IS LINE SEQUENTIAL
000920                                FILE STATUS  IS FS-SUMMARYRPT.
000930**
000940*    -----------------------------------------------------------
000950 DATA DIVISION.
000960*
000970*    RECORD LAYOUTS FOR THE FOUR FILES DECLARED ABOVE.
000980 FILE SECTION.
000990*
001000*    SOURCE-INV-RECORD -- FILE SIZE IS PUNCHED AS TEXT SO A
001010*    GARBLED OR BLANK CARD CAN BE DETECTED (NUMVAL-VALID CLASS
001020*    TEST IN 1020) BEFORE IT IS REDEFINED NUMERIC.
001030 FD  SOURCE-INVENTORY.
001040 01  SOURCE-INV-RECORD.
001050*    PATH AS PUNCHED ON THE SOURCE SCAN -- CASE PRESERVED FOR
001060*    DISPLAY; THE FOLDED COMPARE KEY IS BUILT SEPARATELY BY 0110.
001070     03  SI-REL-PATH             PIC X(100).
001080*    SIZE IN BYTES, PUNCHED AS TEXT SO A BLANK OR GARBLED CARD
001090*    CAN BE CAUGHT BY THE NUMVAL-VALID TEST BEFORE IT IS TRUSTED
001100*    AS A NUMBER.
001110     03  SI-FILE-SIZE-TEXT       PIC X(10).
001120*    NUMERIC VIEW OF THE SAME BYTES -- ONLY TRUSTED AFTER THE
001130*    NUMVAL-VALID CLASS TEST IN 1020 PASSES.
001140     03  SI-FILE-SIZE-NUM REDEFINES SI-FILE-SIZE-TEXT
001150                                 PIC 9(10).
001160*
001170*    TARGET-INV-RECORD -- SAME LAYOUT AND SAME REASON FOR THE
001180*    TEXT/NUMERIC REDEFINES AS SOURCE-INV-RECORD.
001190 FD  TARGET-INVENTORY.
001200 01  TARGET-INV-RECORD.
001210*    TARGET-SIDE COUNTERPART OF SI-REL-PATH.
001220     03  TI-REL-PATH             PIC X(100).
001230*    TARGET-SIDE COUNTERPART OF SI-FILE-SIZE-TEXT.
001240     03  TI-FILE-SIZE-TEXT       PIC X(10).
001250*    NUMERIC VIEW OF THE SAME BYTES -- ONLY TRUSTED AFTER THE
001260*    NUMVAL-VALID CLASS TEST IN 1120 PASSES.
001270     03  TI-FILE-SIZE-NUM REDEFINES TI-FILE-SIZE-TEXT
001280                                 PIC 9(10).
001290*
001300*    ONE VARIABLE-LENGTH TEXT LINE PER DETAIL ROW; COLUMNS ARE
001310*    BUILT BY 2660/2620 TO MATCH WK-HEADER-LINE'S ORDER.
001320 FD  DETAIL-OUT.
001330 01  DETAIL-OUT-RECORD.
001340     03  DETAIL-OUT-TEXT         PIC X(2000).
001350     03  FILLER                  PIC X(08)      VALUE SPACE.
001360*
001370*    STANDARD 132-BYTE PRINT LINE.
001380 FD  SUMMARY-REPORT.
001390 01  SUMMARY-REPORT-LINE.
001400     03  SUMMARY-REPORT-TEXT     PIC X(124).
001410     03  FILLER                  PIC X(08)      VALUE SPACE.
001420*
001430*    -----------------------------------------------------------
001440*    CONSTANTS, SWITCHES, COUNTERS, SCRATCH AREAS AND THE
001450*    IN-MEMORY TABLES THAT CARRY THE RECONCILIATION FROM PHASE
001460*    1 THROUGH PHASE 5.  GROUPED LOOSELY BY PURPOSE, NOT
001470*    ALPHABETICALLY -- FOLLOW THE COMMENT BANNERS BELOW.
001480*    -----------------------------------------------------------
001490 WORKING-STORAGE SECTION.
001500*
001510*    -----------------------------------------------------------
001520*    CONSTANTS.  WK-UPPER-ALPHA / WK-LOWER-ALPHA DRIVE THE
001530*    CASE-FOLD INSPECT IN 0110/2830.  WK-HEADER-LINE IS THE
001540*    DETAIL FILE'S COLUMN-NAME ROW.  THE STATUS STRING
001550*    SPELLINGS THEMSELVES LIVE IN CPY-X61RSTA BELOW (SHARED WITH
001560*    X61R002) SO A FUTURE WORDING CHANGE IS A ONE-FIELD FIX.
001570*    -----------------------------------------------------------
001580 01  WK-LITERALS.
001590*    PATH SEPARATOR TESTED BY 0122/0122 (BASE-NAME SPLIT) AND
001600*    2830 (PARENT-DIRECTORY SPLIT).
001610     03  WK-SLASH                PIC X(01)     VALUE '/'.
001620*    SYNTHETIC FOLDED KEY FOR A FILE THAT HAS NO PARENT
001630*    DIRECTORY (NO SLASH ANYWHERE IN ITS PATH).
001640     03  WK-ROOT-KEY             PIC X(08)     VALUE 'ROOT'.
001650*    DISPLAY FORM OF WK-ROOT-KEY, PRINTED ON THE MISSING-
001660*    DIRECTORY SECTION OF SUMMARY-REPORT WHEN IT APPLIES.
001670     03  WK-ROOT-DISPLAY         PIC X(08)     VALUE '<root>'.
001680     03  WK-UPPER-ALPHA          PIC X(26)     VALUE
001690                                 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001700     03  WK-LOWER-ALPHA          PIC X(26)     VALUE
001710                                 'abcdefghijklmnopqrstuvwxyz'.
001720     03  WK-HEADER-LINE          PIC X(120)    VALUE
001730         'relative_path,source_path,source_size,target_path,tar
001740-    'get_size,found_at_path,match_type,confidence,status,dupli
001750-    'cate_group'.
001760     03  FILLER                  PIC X(08)     VALUE SPACE.
001770*
001780*    SHARED STATUS-TEXT CONSTANTS -- SEE CPY-X61RSTA BANNER;
001790*    ALSO COPIED BY X61R002 SO BOTH PROGRAMS MOVE THE SAME
001800*    STATUS STRINGS INSTEAD OF EACH PUNCHING THEIR OWN.
001810     COPY X61RSTA.
001820*
001830*    FILE-STATUS SAVE AREAS FOR THE FOUR SELECTED FILES -- NOT
001840*    TESTED EXPLICITLY IN THIS PROGRAM TODAY, BUT LEFT IN PLACE
001850*    SO A FUTURE STATUS CHECK DOES NOT REQUIRE A NEW FIELD.
001860 01  FS-CODES.
001870     03  FS-SOURCEINV            PIC X(02)     VALUE '00'.
001880     03  FS-TARGETINV            PIC X(02)     VALUE '00'.
001890     03  FS-DETAILOUT            PIC X(02)     VALUE '00'.
001900     03  FS-SUMMARYRPT           PIC X(02)     VALUE '00'.
001910     03  FILLER                  PIC X(08)     VALUE SPACE.
001920*
001930*    END-OF-FILE, ABORT AND SEARCH-RESULT INDICATORS SHARED
001940*    ACROSS PARAGRAPHS.  WK-ABORT-SW IS SET BY 1900 (EMPTY
001950*    SOURCE) OR 2055 (CALL EXCEPTION) AND CHECKED THROUGHOUT
001960*    0000-MAIN-CONTROL TO SKIP THE REMAINDER OF THE RUN.
001970 01  WK-SWITCHES.
001980*    SET BY 1010 WHEN THE SOURCE-INVENTORY READ HITS END OF
001990*    FILE.
002000     03  SOURCE-EOF-SW           PIC X(01)     VALUE 'N'.
002010         88  SOURCE-EOF                        VALUE 'Y'.
002020*    SET BY 1110 WHEN THE TARGET-INVENTORY READ HITS END OF
002030*    FILE.
002040     03  TARGET-EOF-SW           PIC X(01)     VALUE 'N'.
002050         88  TARGET-EOF                        VALUE 'Y'.
002060*    RESERVED SWITCH -- NOT CURRENTLY SET OR TESTED IN THIS
002070*    VERSION OF THE PROGRAM.
002080     03  WK-NEW-ENTRY-SW         PIC X(01)     VALUE 'N'.
002090         88  WK-NEW-ENTRY                      VALUE 'Y'.
002100*    SET BY 1900 OR 2055; TESTED THROUGHOUT 0000-MAIN-CONTROL
002110*    TO SHORT-CIRCUIT THE REMAINDER OF THE RUN.
002120     03  WK-ABORT-SW             PIC X(01)     VALUE 'N'.
002130         88  WK-ABORT-RUN                      VALUE 'Y'.
002140*    GENERAL-PURPOSE SEARCH-RESULT FLAG, RESET AND RETESTED
002150*    AROUND EACH LINEAR-SCAN PERFORM IN THIS PROGRAM.
002160     03  WK-FOUND-SW             PIC X(01)     VALUE 'N'.
002170         88  WK-ENTRY-FOUND                    VALUE 'Y'.
002180     03  FILLER                  PIC X(06)     VALUE SPACE.
002190*
002200*    RUN-WIDE ACCUMULATORS PRINTED BY 3020/3050.  ALL COMP SO
002210*    THE ADD/SUBTRACT TRAFFIC IN PHASE 2 STAYS OFF THE ZONED
002220*    DECIMAL PATH.
002230 01  WK-COUNTERS.
002240*    RECORDS DROPPED BY 1020/1120 FOR A BAD FILE-SIZE FIELD.
002250     03  WS-SKIPPED-COUNT        PIC 9(09) COMP VALUE ZERO.
002260*    EXACT KEY-PATH MATCHES (2020) -- COUNTED BUT NEVER WRITTEN
002270*    TO DETAIL-OUT.
002280     03  WS-IN-BOTH-COUNT        PIC 9(09) COMP VALUE ZERO.
002290*    ROWS WRITTEN WITH STATUS ONLY_ON_SOURCE.
002300     03  WS-ONLY-SOURCE-COUNT    PIC 9(09) COMP VALUE ZERO.
002310*    MOVED ROWS AT HIGH CONFIDENCE, PLUS EVERY
002320*    DUPLICATE_ON_SOURCE ROW (SEE 2070).
002330     03  WS-MOVED-HIGH-COUNT     PIC 9(09) COMP VALUE ZERO.
002340*    MOVED ROWS AT MEDIUM CONFIDENCE.
002350     03  WS-MOVED-MEDIUM-COUNT   PIC 9(09) COMP VALUE ZERO.
002360*    ROWS WITH STATUS DUPLICATE_ON_SOURCE.
002370     03  WS-DUPLICATE-COUNT      PIC 9(09) COMP VALUE ZERO.
002380*    HIGH-CONFIDENCE MOVED ROWS DROPPED BY 2630 UNDER THE
002390*    UPSI-0 EXCLUDE-HIGH-CONF SWITCH.
002400     03  WS-EXCLUDED-COUNT       PIC 9(09) COMP VALUE ZERO.
002410*    ROWS ACTUALLY WRITTEN TO DETAIL-OUT BY 2660.
002420     03  WS-WRITTEN-COUNT        PIC 9(09) COMP VALUE ZERO.
002430     03  FILLER                  PIC X(08)      VALUE SPACE.
002440*
002450*    SCRATCH SUBSCRIPTS AND LENGTH COUNTERS SHARED ACROSS THE
002460*    PATH-HANDLING AND CLASSIFICATION PARAGRAPHS.  ALL COMP.
002470 01  WK-WORK-IDX.
002480*    SUBSCRIPT INTO THE SOURCE INVENTORY TABLE.
002490     03  SRC-IDX                 PIC 9(09) COMP.
002500*    SUBSCRIPT INTO THE TARGET INVENTORY TABLE.
002510     03  TGT-IDX                 PIC 9(09) COMP.
002520*    SUBSCRIPT USED BY THE INSERTION SORT (2915/2920) AND A
002530*    FEW BASENAME TALLY LOOPS.
002540     03  SCAN-IDX                PIC 9(09) COMP.
002550*    CHARACTER POSITION USED BY THE RIGHT-TO-LEFT PATH SCANS
002560*    IN 0121/0122/2830.
002570     03  CHAR-IDX                PIC 9(09) COMP.
002580*    POSITION OF THE RIGHTMOST SLASH FOUND BY 0122; ZERO MEANS
002590*    NO SLASH IN THE PATH.
002600     03  LAST-SLASH-POS          PIC 9(09) COMP.
002610*    TRIMMED LENGTH OF THE CURRENT PATH, SET BY 0121.
002620     03  PATH-LEN                PIC 9(09) COMP.
002630*    LENGTH OF THE BASE-NAME PORTION AFTER THE LAST SLASH.
002640     03  BASE-LEN                PIC 9(09) COMP.
002650     03  FILLER                  PIC X(08)      VALUE SPACE.
002660*
002670*    ZONED/ALPHANUMERIC REDEFINES PAIR -- LETS A COMP COUNT BE
002680*    MOVED STRAIGHT INTO A STRING STATEMENT FOR REPORT LINES
002690*    (SEE 3020) WITHOUT AN INTRINSIC FUNCTION.
002700 01  WK-IDX-CONV.
002710*    ZONED COUNT VALUE MOVED IN BEFORE A REPORT-LINE STRING.
002720     03  WK-IDX-N                PIC 9(04).
002730*    ALPHANUMERIC VIEW SO THE ZERO-SUPPRESSED DIGITS CAN BE
002740*    STRUNG DIRECTLY INTO WK-PRINT-LINE.
002750     03  WK-IDX-X REDEFINES WK-IDX-N
002760                                 PIC X(04).
002770     03  FILLER                  PIC X(08)      VALUE SPACE.
002780*
002790*    ZERO-SUPPRESS WORK AREA FOR FILE-SIZE VALUES.  WK-SIZE-CONV-N
002800*    HOLDS THE RAW ZONED SIZE, WK-SIZE-CONV-X REDEFINES IT
002810*    ALPHANUMERIC SO 2615 CAN SCAN INDIVIDUAL DIGIT POSITIONS.
002820 01  WK-SIZE-CONV.
002830     03  WK-SIZE-CONV-N          PIC 9(10).
002840     03  WK-SIZE-CONV-X REDEFINES WK-SIZE-CONV-N
002850                                 PIC X(10).
002860*    DIGIT-POSITION SUBSCRIPT FOR 2615'S LEFT-TO-RIGHT SCAN.
002870     03  WK-SIZE-DIGIT-IDX       PIC 9(02) COMP.
002880*    ZERO-SUPPRESSED SIZE TEXT READY TO STRING INTO A REPORT OR
002890*    DETAIL LINE.
002900     03  WK-SIZE-TEXT            PIC X(10).
002910*    NUMBER OF SIGNIFICANT DIGITS IN WK-SIZE-TEXT, SET BY 2615.
002920     03  WK-SIZE-TEXT-LEN        PIC 9(02) COMP.
002930     03  FILLER                  PIC X(08)      VALUE SPACE.
002940*
002950*    -----------------------------------------------------------
002960*    HOLDS ONE INVENTORY RECORD (EITHER SIDE) WHILE IT IS BEING
002970*    FOLDED, BASE-NAME-EXTRACTED AND STORED -- REUSED BY BOTH
002980*    THE SOURCE AND TARGET LOAD PHASES SO 0110/0120 ONLY NEED
002990*    ONE COPY EACH.
003000*    -----------------------------------------------------------
003010 01  WK-CURRENT-ENTRY.
003020*    DISPLAY-CASE PATH OF THE ENTRY CURRENTLY BEING LOADED OR
003030*    ANALYZED.
003040     03  WK-CURRENT-REL-PATH     PIC X(100).
003050*    CASE-FOLDED COMPARE KEY BUILT FROM WK-CURRENT-REL-PATH BY
003060*    0110.
003070     03  WK-CURRENT-KEY-PATH     PIC X(100).
003080*    NUMERIC FILE SIZE FOR THE ENTRY CURRENTLY BEING LOADED.
003090     03  WK-CURRENT-FILE-SIZE    PIC 9(10).
003100*    CASE-FOLDED BASE NAME EXTRACTED BY 0120.
003110     03  WK-CURRENT-BASE-NAME    PIC X(60).
003120*    SET WHEN THE CURRENT ENTRY HAS NO PARENT DIRECTORY.
003130     03  WK-CURRENT-ROOT-SW      PIC X(01).
003140         88  WK-CURRENT-IS-ROOT             VALUE 'Y'.
003150     03  FILLER                  PIC X(08)  VALUE SPACE.
003160*
003170*    HOLDS THE FOLDED KEY AND DISPLAY FORM OF A PARENT DIRECTORY
003180*    WHILE 2830 DERIVES IT AND 2840 LOOKS IT UP.
003190 01  WK-PARENT-DIR-AREA.
003200*    CASE-FOLDED PARENT-DIRECTORY KEY DERIVED BY 2830.
003210     03  WK-PARENT-KEY           PIC X(100).
003220*    DISPLAY-CASE PARENT-DIRECTORY PATH, PRINTED BY 3045.
003230     03  WK-PARENT-DISPLAY       PIC X(100).
003240     03  FILLER                  PIC X(08)  VALUE SPACE.
003250*
003260* source and target inventory tables (same generic layout)
003270*    -----------------------------------------------------------
003280*    SOURCE-SIDE INVENTORY TABLE -- SEE COPYBOOK X61RINV.  THE
003290*    SAME GENERIC LAYOUT IS COPIED TWICE BELOW WITH DIFFERENT
003300*    REPLACING PREFIXES SO SOURCE AND TARGET EACH GET THEIR OWN
003310*    SET OF DATA NAMES (SRC-INV-xxx / TGT-INV-xxx).
003320*    -----------------------------------------------------------
003330 COPY X61RINV REPLACING ==:T:== BY ==SRC==.
003340 COPY X61RINV REPLACING ==:T:== BY ==TGT==.
003350*
003360* detail-output row accumulator
003370*    DETAIL-ROW ACCUMULATOR TABLE (DR-xxx) -- ONE ENTRY PER ROW
003380*    THAT WILL BE WRITTEN TO DETAIL-OUT.  SEE COPYBOOK X61RMIO.
003390 COPY X61RMIO.
003400*
003410* source duplicate-group table
003420*    SOURCE DUPLICATE-GROUP TABLE (DG-xxx) -- ONE ENTRY PER
003430*    DISTINCT (SIZE, BASENAME) COMBINATION THAT HAS MORE THAN
003440*    ONE SOURCE MEMBER.  SEE COPYBOOK X61RDGT.
003450 COPY X61RDGT.
003460*
003470*    -----------------------------------------------------------
003480*    PER-DIRECTORY MISSING-VS-TOTAL FILE COUNTS BUILT BY PHASE
003490*    2B AND SORTED BY PHASE 2C.  A DIRECTORY WHOSE
003500*    MD-MISSING-COUNT EQUALS ITS MD-TOTAL-COUNT NEVER RECEIVED A
003510*    SINGLE FILE ON TARGET.
003520*    -----------------------------------------------------------
003530 01  MISSING-DIR-AREA.
003540*    NUMBER OF DISTINCT PARENT DIRECTORIES CARRYING AT LEAST
003550*    ONE ONLY_ON_SOURCE FILE; ALSO THE OCCURS DEPENDING ON
003560*    COUNT FOR MD-DIR BELOW.
003570     03  MD-DIR-TOTAL            PIC 9(09) COMP VALUE ZERO.
003580     03  MD-DIR-TABLE.
003590         05  MD-DIR OCCURS 0 TO 9999 TIMES
003600                    DEPENDING ON MD-DIR-TOTAL
003610                    INDEXED BY MD-DIR-IDX.
003620*    CASE-FOLDED DIRECTORY KEY, COMPARED BY 2845.
003630             07  MD-DIR-NAME         PIC X(100).
003640*    DISPLAY-CASE DIRECTORY PATH, PRINTED BY 3045.
003650             07  MD-DIR-DISPLAY      PIC X(100).
003660*    FILES UNDER THIS DIRECTORY WITH STATUS ONLY_ON_SOURCE.
003670             07  MD-MISSING-COUNT    PIC 9(09) COMP.
003680*    TOTAL BYTES ACROSS THIS DIRECTORY'S MISSING FILES.
003690             07  MD-MISSING-BYTES    PIC 9(12) COMP.
003700*    TOTAL FILES UNDER THIS DIRECTORY ON THE SOURCE SIDE,
003710*    MISSING OR NOT.
003720             07  MD-TOTAL-COUNT      PIC 9(09) COMP.
003730     03  FILLER                  PIC X(08)      VALUE SPACE.
003740*
003750* BS-0961 -- scratch record for the 2920 insertion-sort swap.
003760* MD-DIR is a variable-occurrence table subscripted 1 thru
003770* MD-DIR-TOTAL, so it has no slot zero to borrow as scratch
003780* space; the displaced entry is held here while the two
003790* neighbors trade places
003800 01  WK-MD-DIR-SWAP.
003810*    SCRATCH COPY OF MD-DIR-NAME WHILE THE SWAP IS IN FLIGHT.
003820     03  WK-MD-SWAP-NAME          PIC X(100).
003830*    SCRATCH COPY OF MD-DIR-DISPLAY.
003840     03  WK-MD-SWAP-DISPLAY       PIC X(100).
003850*    SCRATCH COPY OF MD-MISSING-COUNT.
003860     03  WK-MD-SWAP-MISSING-CT    PIC 9(09) COMP.
003870*    SCRATCH COPY OF MD-MISSING-BYTES.
003880     03  WK-MD-SWAP-MISSING-BYTES PIC 9(12) COMP.
003890*    SCRATCH COPY OF MD-TOTAL-COUNT.
003900     03  WK-MD-SWAP-TOTAL-CT      PIC 9(09) COMP.
003910     03  FILLER                   PIC X(08)  VALUE SPACE.
003920*
003930* match-finder call areas (this side is qualifier "C")
003940*    MATCH-FINDER CALL AREAS -- MQI IS THE INPUT SIDE (SOURCE
003950*    ENTRY PLUS ITS CANDIDATE POOL), MQO IS THE OUTPUT SIDE
003960*    (FOUND PATH/SIZE, MATCH TYPE, CONFIDENCE, STATUS).  THE
003970*    'C' QUALIFIER IS THIS PROGRAM'S OWN COPY OF THE LINKAGE-
003980*    SHAPED AREAS PASSED BY VALUE ON THE CALL IN 2050.
003990 COPY X61RMQI REPLACING ==:X:== BY ==C==.
004000 COPY X61RMQO REPLACING ==:X:== BY ==C==.
004010*
004020*    CALL-RESULT AREA (MR-xxx) SHARED WITH X61R002 -- CARRIES
004030*    BACK A NUMERIC RESULT CODE AND A ONE-LINE DESCRIPTION WHEN
004040*    SOMETHING WENT WRONG ON THE CALLED SIDE.
004050 COPY X61RMCR.
004060*
004070*    SCRATCH AREA WHERE 2730 ASSEMBLES THE SEMICOLON-JOINED
004080*    MEMBER LIST BEFORE IT IS MOVED INTO A DETAIL ROW.
004090 01  WK-DUPLICATE-GROUP-TEXT.
004100*    ASSEMBLED BY 2730/2735 -- WIDE ENOUGH FOR A GROUP WITH
004110*    SEVERAL LONG PATHS JOINED BY '; '.
004120     03  WK-DUP-GROUP-TEXT       PIC X(400).
004130*    CURRENT SIGNIFICANT LENGTH OF WK-DUP-GROUP-TEXT, KEPT UP
004140*    TO DATE BY 2740 AFTER EVERY APPEND.
004150     03  WK-DUP-GROUP-LEN        PIC 9(03) COMP.
004160     03  FILLER                  PIC X(08)      VALUE SPACE.
004170*
004180*    GENERAL SCRATCH LINE ASSEMBLED BY STRING BEFORE BEING
004190*    MOVED TO SUMMARY-REPORT-LINE AND WRITTEN.
004200 01  WK-PRINT-LINE.
004210*    ZERO-SUPPRESSED/STRUNG REPORT TEXT.
004220     03  WK-PRINT-TEXT           PIC X(124).
004230     03  FILLER                  PIC X(08)      VALUE SPACE.
004240*
004250*    -----------------------------------------------------------
004260*    PARAGRAPHS ARE NUMBERED BY PHASE -- 0XXX SETUP/TEARDOWN AND
004270*    SHARED PATH ROUTINES, 1XXX INVENTORY LOADERS, 2XXX
004280*    RECONCILIATION ENGINE (2700/2800/2900 SUB-PHASES), 2500/
004290*    2600 DETAIL WRITER, 3XXX SUMMARY REPORTER.
004300*    -----------------------------------------------------------
004310 PROCEDURE DIVISION.
004320*
004330*    -----------------------------------------------------------
004340*    TOP-LEVEL DRIVER FOR THE FILEDRIFT RECONCILIATION RUN.
004350*    SEQUENCE: LOAD SOURCE, ABORT IF SOURCE IS EMPTY, ELSE LOAD
004360*    TARGET, CLASSIFY EVERY SOURCE ROW, ANNOTATE DUPLICATE
004370*    GROUPS, ROLL UP MISSING-DIRECTORY STATISTICS, PICK THE
004380*    DIRECTORIES ENTIRELY ABSENT FROM TARGET, WRITE THE DETAIL
004390*    FILE, PRINT THE SUMMARY, CLOSE UP.  A CALL-EXCEPTION OR AN
004400*    EMPTY SOURCE INVENTORY SETS WK-ABORT-SW AND SHORT-CIRCUITS
004410*    EVERYTHING FROM 1100 ON -- SEE 1900 AND 2055.
004420*    -----------------------------------------------------------
004430 0000-MAIN-CONTROL.
004440     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
004450     PERFORM 1000-LOAD-SOURCE-INVENTORY THRU 1000-EXIT.
004460*    AN EMPTY SOURCE TABLE MEANS 1000 NEVER STORED A SINGLE
004470*    RECORD -- SEE 1900.
004480     IF SRC-INV-TOTAL EQUAL ZERO
004490        PERFORM 1900-ABORT-EMPTY-SOURCE THRU 1900-EXIT
004500     END-IF
004510*    GUARD REPEATED AT EACH PHASE BOUNDARY SO A CALL EXCEPTION
004520*    OR AN EMPTY-SOURCE ABORT STOPS THE RUN CLEANLY INSTEAD OF
004530*    CONTINUING ON PARTIAL DATA.
004540     IF NOT WK-ABORT-RUN
004550        PERFORM 1100-LOAD-TARGET-INVENTORY THRU 1100-EXIT
004560        PERFORM 2000-CLASSIFY-SOURCE-TABLE THRU 2000-EXIT
004570        IF NOT WK-ABORT-RUN
004580           PERFORM 2700-ANNOTATE-DUPLICATE-GROUPS THRU 2700-EXIT
004590           PERFORM 2800-BUILD-MISSING-DIR-STATS THRU 2800-EXIT
004600           PERFORM 2900-SELECT-ENTIRELY-MISSING THRU 2900-EXIT
004610           PERFORM 2500-WRITE-DETAIL-FILE THRU 2500-EXIT
004620           PERFORM 3000-PRINT-SUMMARY-REPORT THRU 3000-EXIT
004630        END-IF
004640     END-IF
004650     PERFORM 0900-TERMINATE THRU 0900-EXIT.
004660*    RETURNS CONTROL TO THE CALLING JCL STEP.
004670     GOBACK.
004680*
004690*    OPENS ALL FOUR FILES AND ZEROES THE RUN COUNTERS AND TABLE
004700*    TOTALS.  MUST RUN BEFORE ANY READ/WRITE BELOW IT.
004710 0100-INITIALIZE.
004720*    BOTH INVENTORY FILES OPEN INPUT, BOTH REPORT FILES OPEN
004730*    OUTPUT -- THIS IS A ONE-PASS BATCH RUN, NO EXTEND.
004740     OPEN INPUT  SOURCE-INVENTORY
004750                 TARGET-INVENTORY.
004760     OPEN OUTPUT DETAIL-OUT
004770                 SUMMARY-REPORT.
004780*    ZEROES EVERY TABLE-SIZE COUNTER SO A COLD START NEVER
004790*    INHERITS A STALE VALUE.
004800     MOVE ZERO  TO SRC-INV-TOTAL TGT-INV-TOTAL
004810                   SRC-INV-ROOT-COUNT TGT-INV-ROOT-COUNT
004820                   DR-ROW-TOTAL DG-GROUP-TOTAL
004830                   MD-DIR-TOTAL.
004840     MOVE 'N'   TO SOURCE-EOF-SW TARGET-EOF-SW WK-ABORT-SW.
004850 0100-EXIT.
004860     EXIT.
004870*
004880*    CLOSES ALL FOUR FILES.  RUNS EVEN ON THE ABORT PATH SO THE
004890*    PARTIAL SUMMARY-REPORT LINE WRITTEN BY 1900 OR 2055 IS
004900*    FLUSHED TO DISK.
004910 0900-TERMINATE.
004920*    MIRROR OF THE OPENS IN 0100.
004930     CLOSE SOURCE-INVENTORY
004940           TARGET-INVENTORY
004950           DETAIL-OUT
004960           SUMMARY-REPORT.
004970 0900-EXIT.
004980     EXIT.
004990*
005000* ----------------------------------------------------------
005010* PHASE 1 -- INVENTORY LOADER
005020* ----------------------------------------------------------
005030*    -----------------------------------------------------------
005040*    READS SOURCE-INVENTORY TO END OF FILE, ONE RECORD PER
005050*    PERFORM OF 1010, BUILDING SRC-INV-TABLE (COPY X61RINV).
005060*    -----------------------------------------------------------
005070 1000-LOAD-SOURCE-INVENTORY.
005080     PERFORM 1010-LOAD-SOURCE-RECORD THRU 1010-EXIT
005090         UNTIL SOURCE-EOF.
005100 1000-EXIT.
005110     EXIT.
005120*
005130*    READ ONE SOURCE-INVENTORY RECORD; AT END SET SOURCE-EOF AND
005140*    SKIP THE VALIDATE/STORE STEP FOR THIS ITERATION.
005150 1010-LOAD-SOURCE-RECORD.
005160     READ SOURCE-INVENTORY
005170         AT END
005180             SET SOURCE-EOF TO TRUE
005190             GO TO 1010-EXIT
005200     END-READ.
005210     PERFORM 1020-VALIDATE-AND-STORE-SOURCE THRU 1020-EXIT.
005220 1010-EXIT.
005230     EXIT.
005240*
005250*    SI-FILE-SIZE-TEXT MUST BE ALL NUMERIC (CLASS NUMVAL-VALID)
005260*    OR THE ROW IS DROPPED AND COUNTED AS SKIPPED -- A CARD WITH
005270*    A BLANK OR GARBLED SIZE FIELD CANNOT BE RECONCILED.  GOOD
005280*    ROWS ARE PATH-FOLDED (0110), BASENAME-EXTRACTED (0120) AND
005290*    HANDED TO 1060 FOR DEDUPED STORAGE.
005300 1020-VALIDATE-AND-STORE-SOURCE.
005310     IF SI-FILE-SIZE-TEXT IS NOT NUMVAL-VALID
005320        ADD 1 TO WS-SKIPPED-COUNT
005330        GO TO 1020-EXIT
005340     END-IF
005350     MOVE SI-REL-PATH        TO WK-CURRENT-REL-PATH.
005360     MOVE SI-FILE-SIZE-NUM   TO WK-CURRENT-FILE-SIZE.
005370     PERFORM 0110-FOLD-PATH-TO-KEY THRU 0110-EXIT.
005380     PERFORM 0120-EXTRACT-BASE-NAME THRU 0120-EXIT.
005390     PERFORM 1060-STORE-SOURCE-ENTRY THRU 1060-EXIT.
005400 1020-EXIT.
005410     EXIT.
005420*
005430*    BS-0512 -- IF THE FOLDED KEY PATH ALREADY EXISTS IN THE
005440*    SOURCE TABLE THE LATER RECORD OVERWRITES IT IN PLACE
005450*    (LAST-RECORD-WINS); OTHERWISE A NEW SLOT IS APPENDED AND
005460*    SRC-INV-ROOT-COUNT IS BUMPED WHEN THE ENTRY HAS NO PARENT
005470*    DIRECTORY.
005480 1060-STORE-SOURCE-ENTRY.
005490     MOVE 'N' TO WK-FOUND-SW.
005500     PERFORM 1065-SEARCH-SOURCE-KEY THRU 1065-EXIT
005510         VARYING SRC-IDX FROM 1 BY 1
005520         UNTIL SRC-IDX > SRC-INV-TOTAL
005530         OR WK-ENTRY-FOUND.
005540     IF NOT WK-ENTRY-FOUND
005550        ADD 1 TO SRC-INV-TOTAL
005560        MOVE SRC-INV-TOTAL TO SRC-IDX
005570        IF WK-CURRENT-IS-ROOT
005580           ADD 1 TO SRC-INV-ROOT-COUNT
005590        END-IF
005600     END-IF
005610     MOVE WK-CURRENT-KEY-PATH  TO SRC-INV-KEY-PATH (SRC-IDX).
005620     MOVE WK-CURRENT-REL-PATH  TO SRC-INV-REL-PATH (SRC-IDX).
005630     MOVE WK-CURRENT-FILE-SIZE TO SRC-INV-FILE-SIZE (SRC-IDX).
005640     MOVE WK-CURRENT-BASE-NAME TO SRC-INV-BASE-NAME (SRC-IDX).
005650 1060-EXIT.
005660     EXIT.
005670*
005680*    LINEAR SCAN COMPARE FOR 1060 -- SETS WK-FOUND-SW WHEN
005690*    SRC-IDX ALREADY HOLDS THIS KEY PATH.
005700 1065-SEARCH-SOURCE-KEY.
005710     IF SRC-INV-KEY-PATH (SRC-IDX) EQUAL WK-CURRENT-KEY-PATH
005720        SET WK-ENTRY-FOUND TO TRUE
005730     END-IF.
005740 1065-EXIT.
005750     EXIT.
005760*
005770*    MIRROR OF 1000 FOR THE TARGET SIDE -- SEE 1110/1120/1160
005780*    FOR THE PER-RECORD STEPS.
005790 1100-LOAD-TARGET-INVENTORY.
005800     PERFORM 1110-LOAD-TARGET-RECORD THRU 1110-EXIT
005810         UNTIL TARGET-EOF.
005820 1100-EXIT.
005830     EXIT.
005840*
005850*    READ ONE TARGET-INVENTORY RECORD; AT END SET TARGET-EOF.
005860 1110-LOAD-TARGET-RECORD.
005870     READ TARGET-INVENTORY
005880         AT END
005890             SET TARGET-EOF TO TRUE
005900             GO TO 1110-EXIT
005910     END-READ.
005920     PERFORM 1120-VALIDATE-AND-STORE-TARGET THRU 1120-EXIT.
005930 1110-EXIT.
005940     EXIT.
005950*
005960*    SAME NUMVAL-VALID GUARD AS 1020, APPLIED TO THE TARGET
005970*    SIDE'S TI-FILE-SIZE-TEXT.
005980 1120-VALIDATE-AND-STORE-TARGET.
005990     IF TI-FILE-SIZE-TEXT IS NOT NUMVAL-VALID
006000        ADD 1 TO WS-SKIPPED-COUNT
006010        GO TO 1120-EXIT
006020     END-IF
006030     MOVE TI-REL-PATH        TO WK-CURRENT-REL-PATH.
006040     MOVE TI-FILE-SIZE-NUM   TO WK-CURRENT-FILE-SIZE.
006050     PERFORM 0110-FOLD-PATH-TO-KEY THRU 0110-EXIT.
006060     PERFORM 0120-EXTRACT-BASE-NAME THRU 0120-EXIT.
006070     PERFORM 1160-STORE-TARGET-ENTRY THRU 1160-EXIT.
006080 1120-EXIT.
006090     EXIT.
006100*
006110*    SAME LAST-RECORD-WINS DEDUP AS 1060, APPLIED TO THE TARGET
006120*    TABLE (COPY X61RINV WITH REPLACING ==TGT==).
006130 1160-STORE-TARGET-ENTRY.
006140     MOVE 'N' TO WK-FOUND-SW.
006150     PERFORM 1165-SEARCH-TARGET-KEY THRU 1165-EXIT
006160         VARYING TGT-IDX FROM 1 BY 1
006170         UNTIL TGT-IDX > TGT-INV-TOTAL
006180         OR WK-ENTRY-FOUND.
006190     IF NOT WK-ENTRY-FOUND
006200        ADD 1 TO TGT-INV-TOTAL
006210        MOVE TGT-INV-TOTAL TO TGT-IDX
006220        IF WK-CURRENT-IS-ROOT
006230           ADD 1 TO TGT-INV-ROOT-COUNT
006240        END-IF
006250     END-IF
006260     MOVE WK-CURRENT-KEY-PATH  TO TGT-INV-KEY-PATH (TGT-IDX).
006270     MOVE WK-CURRENT-REL-PATH  TO TGT-INV-REL-PATH (TGT-IDX).
006280     MOVE WK-CURRENT-FILE-SIZE TO TGT-INV-FILE-SIZE (TGT-IDX).
006290     MOVE WK-CURRENT-BASE-NAME TO TGT-INV-BASE-NAME (TGT-IDX).
006300 1160-EXIT.
006310     EXIT.
006320*
006330*    LINEAR SCAN COMPARE FOR 1160.
006340 1165-SEARCH-TARGET-KEY.
006350     IF TGT-INV-KEY-PATH (TGT-IDX) EQUAL WK-CURRENT-KEY-PATH
006360        SET WK-ENTRY-FOUND TO TRUE
006370     END-IF.
006380 1165-EXIT.
006390     EXIT.
006400*
006410*    AN EMPTY SOURCE INVENTORY MEANS THE UPSTREAM SCAN JOB DID
006420*    NOT RUN OR PRODUCED A ZERO-LENGTH FILE -- THERE IS NOTHING
006430*    TO RECONCILE AGAINST TARGET, SO THE RUN IS ABENDED WITH A
006440*    SINGLE EXPLANATORY LINE ON SUMMARY-REPORT RATHER THAN
006450*    PRODUCING A MISLEADING EMPTY DETAIL FILE.
006460 1900-ABORT-EMPTY-SOURCE.
006470     MOVE SPACE TO SUMMARY-REPORT-LINE.
006480     STRING 'FDR001 - SOURCE INVENTORY IS EMPTY - RUN ABENDED'
006490                                 DELIMITED BY SIZE
006500         INTO SUMMARY-REPORT-LINE.
006510     WRITE SUMMARY-REPORT-LINE.
006520     SET WK-ABORT-RUN TO TRUE.
006530 1900-EXIT.
006540     EXIT.
006550*
006560* ----------------------------------------------------------
006570* COMMON PATH-HANDLING ROUTINES (SHARED BY LOAD PHASES)
006580* ----------------------------------------------------------
006590*    -----------------------------------------------------------
006600*    SHARED BY BOTH LOAD PHASES.  BUILDS THE CASE-FOLDED KEY
006610*    PATH USED FOR EXACT-PATH AND DEDUP COMPARES -- THE DISPLAY
006620*    PATH (WK-CURRENT-REL-PATH / SI-REL-PATH / TI-REL-PATH) IS
006630*    LEFT AS PUNCHED SO REPORT OUTPUT STILL SHOWS THE ORIGINAL
006640*    CASE.
006650*    -----------------------------------------------------------
006660 0110-FOLD-PATH-TO-KEY.
006670     MOVE WK-CURRENT-REL-PATH TO WK-CURRENT-KEY-PATH.
006680*    CASE-FOLD FOR THE COMPARE KEY ONLY -- DISPLAY FIELDS KEEP
006690*    THEIR PUNCHED CASE.
006700     INSPECT WK-CURRENT-KEY-PATH
006710         CONVERTING WK-UPPER-ALPHA TO WK-LOWER-ALPHA.
006720 0110-EXIT.
006730     EXIT.
006740*
006750*    SPLITS WK-CURRENT-REL-PATH ON THE LAST SLASH.  NO SLASH
006760*    MEANS A ROOT-LEVEL FILE -- THE WHOLE PATH IS THE BASE NAME
006770*    AND WK-CURRENT-IS-ROOT IS SET.  BASE NAME IS THEN CASE-
006780*    FOLDED THE SAME WAY AS 0110 SO BASENAME COMPARES IN PHASE 2
006790*    ARE CASE-INSENSITIVE.
006800 0120-EXTRACT-BASE-NAME.
006810     MOVE ZERO TO PATH-LEN LAST-SLASH-POS.
006820     PERFORM 0121-SCAN-PATH-LENGTH THRU 0121-EXIT
006830         VARYING CHAR-IDX FROM 100 BY -1
006840         UNTIL CHAR-IDX < 1
006850         OR PATH-LEN NOT EQUAL ZERO.
006860     IF PATH-LEN EQUAL ZERO
006870        MOVE 1 TO PATH-LEN
006880     END-IF
006890     PERFORM 0122-SCAN-FOR-SLASH THRU 0122-EXIT
006900         VARYING CHAR-IDX FROM PATH-LEN BY -1
006910         UNTIL CHAR-IDX < 1
006920         OR LAST-SLASH-POS NOT EQUAL ZERO.
006930*    NO SEPARATOR FOUND -- TREAT THE WHOLE PATH AS A
006940*    ROOT-LEVEL ENTRY WITH NO PARENT DIRECTORY.
006950     IF LAST-SLASH-POS EQUAL ZERO
006960        MOVE SPACE TO WK-CURRENT-BASE-NAME
006970        MOVE WK-CURRENT-REL-PATH (1:PATH-LEN)
006980                              TO WK-CURRENT-BASE-NAME (1:PATH-LEN)
006990        SET WK-CURRENT-IS-ROOT TO TRUE
007000     ELSE
007010*    LENGTH OF THE PORTION AFTER THE LAST SLASH.
007020        COMPUTE BASE-LEN = PATH-LEN - LAST-SLASH-POS
007030        MOVE SPACE TO WK-CURRENT-BASE-NAME
007040        MOVE WK-CURRENT-REL-PATH (LAST-SLASH-POS + 1:BASE-LEN)
007050                              TO WK-CURRENT-BASE-NAME (1:BASE-LEN)
007060        MOVE 'N' TO WK-CURRENT-ROOT-SW
007070     END-IF
007080*    SAME CASE-FOLD APPLIED TO THE EXTRACTED BASE NAME.
007090     INSPECT WK-CURRENT-BASE-NAME
007100         CONVERTING WK-UPPER-ALPHA TO WK-LOWER-ALPHA.
007110 0120-EXIT.
007120     EXIT.
007130*
007140*    BS-0790 -- SCANS RIGHT TO LEFT FOR THE LAST NON-SPACE
007150*    CHARACTER.  MUST STOP AS SOON AS PATH-LEN IS SET OR A
007160*    1-CHARACTER PATH FOLLOWED BY TRAILING SPACES WOULD SCAN
007170*    PAST ITS OWN LENGTH AND MISREAD FILLER.
007180 0121-SCAN-PATH-LENGTH.
007190     IF WK-CURRENT-REL-PATH (CHAR-IDX:1) NOT EQUAL SPACE
007200        MOVE CHAR-IDX TO PATH-LEN
007210     END-IF.
007220 0121-EXIT.
007230     EXIT.
007240*
007250*    SCANS RIGHT TO LEFT FROM PATH-LEN FOR WK-SLASH; STOPS ON
007260*    FIRST HIT SO LAST-SLASH-POS IS THE RIGHTMOST SEPARATOR.
007270 0122-SCAN-FOR-SLASH.
007280     IF WK-CURRENT-REL-PATH (CHAR-IDX:1) EQUAL WK-SLASH
007290        MOVE CHAR-IDX TO LAST-SLASH-POS
007300     END-IF.
007310 0122-EXIT.
007320     EXIT.
007330*
007340* ----------------------------------------------------------
007350* PHASE 2 -- RECONCILIATION ENGINE
007360* ----------------------------------------------------------
007370*    -----------------------------------------------------------
007380*    PHASE 2 DRIVER -- ONE PASS OVER THE FULLY-LOADED SOURCE
007390*    TABLE, CLASSIFYING EACH ENTRY VIA 2010.  A CALL-EXCEPTION
007400*    FROM THE MATCH FINDER (2055) SETS WK-ABORT-RUN, WHICH
007410*    STOPS THIS PERFORM ON ITS NEXT TEST.
007420*    -----------------------------------------------------------
007430 2000-CLASSIFY-SOURCE-TABLE.
007440     PERFORM 2010-CLASSIFY-ONE-ENTRY THRU 2010-EXIT
007450         VARYING SRC-IDX FROM 1 BY 1
007460         UNTIL SRC-IDX > SRC-INV-TOTAL
007470         OR WK-ABORT-RUN.
007480 2000-EXIT.
007490     EXIT.
007500*
007510*    PER-ENTRY RECONCILIATION LOGIC.  EXACT KEY-PATH MATCH ON
007520*    TARGET (2020) MEANS THE FILE IS UNCHANGED -- COUNTED BUT
007530*    NOT WRITTEN TO DETAIL.  OTHERWISE THE BASENAME-DUPLICATE
007540*    COUNT (2030) AND THE SAME-BASENAME TARGET CANDIDATE LIST
007550*    (2040) ARE BUILT AND HANDED TO X61R002 (2050), WHICH
007560*    APPLIES THE MOVED/DUPLICATE PRECEDENCE RULES.  A CALL
007570*    EXCEPTION ABORTS BEFORE ANY ROW IS APPENDED FOR THIS ENTRY.
007580 2010-CLASSIFY-ONE-ENTRY.
007590     PERFORM 2020-CHECK-EXACT-PATH THRU 2020-EXIT.
007600     IF WK-ENTRY-FOUND
007610        ADD 1 TO WS-IN-BOTH-COUNT
007620     ELSE
007630        PERFORM 2030-COUNT-SOURCE-BASENAME THRU 2030-EXIT
007640        PERFORM 2040-BUILD-TARGET-CANDIDATES THRU 2040-EXIT
007650        PERFORM 2050-CALL-MATCH-FINDER THRU 2050-EXIT
007660        IF NOT WK-ABORT-RUN
007670           IF MQ-C-MATCH-FOUND
007680              PERFORM 2070-APPEND-MOVED-OR-DUP-ROW THRU 2070-EXIT
007690           ELSE
007700              PERFORM 2060-APPEND-ONLY-ON-SOURCE-ROW THRU 2060-EXIT
007710           END-IF
007720        END-IF
007730     END-IF.
007740 2010-EXIT.
007750     EXIT.
007760*
007770*    LOOKS FOR THE SOURCE KEY PATH IN THE TARGET TABLE VERBATIM
007780*    -- A HIT MEANS THE FILE IS PRESENT UNDER THE SAME RELATIVE
007790*    LOCATION ON BOTH SIDES.
007800 2020-CHECK-EXACT-PATH.
007810     MOVE 'N' TO WK-FOUND-SW.
007820     PERFORM 2025-SEARCH-TARGET-BY-KEY THRU 2025-EXIT
007830         VARYING TGT-IDX FROM 1 BY 1
007840         UNTIL TGT-IDX > TGT-INV-TOTAL
007850         OR WK-ENTRY-FOUND.
007860 2020-EXIT.
007870     EXIT.
007880*
007890*    LINEAR SCAN COMPARE FOR 2020.
007900 2025-SEARCH-TARGET-BY-KEY.
007910     IF TGT-INV-KEY-PATH (TGT-IDX) EQUAL
007920                        SRC-INV-KEY-PATH (SRC-IDX)
007930        SET WK-ENTRY-FOUND TO TRUE
007940     END-IF.
007950 2025-EXIT.
007960     EXIT.
007970*
007980*    COUNTS HOW MANY SOURCE ENTRIES SHARE THIS ENTRY'S BASE
007990*    NAME -- PASSED TO X61R002 AS MQ-C-SRC-OCCURS-CT SO IT CAN
008000*    TELL A GENUINE RENAME (COUNT OF 1) FROM A DUPLICATE-BASENAME
008010*    SITUATION (BS-0958) THAT NEEDS THE DUPLICATE_ON_SOURCE RULE
008020*    INSTEAD OF MOVED.
008030 2030-COUNT-SOURCE-BASENAME.
008040*    BS-0958 -- RESET BEFORE EACH ENTRY; 2035 RETALLIES IT
008050*    FRESH EVERY TIME SO A STALE COUNT FROM THE PRIOR ENTRY
008060*    CANNOT LEAK THROUGH TO X61R002.
008070     MOVE ZERO TO MQ-C-SRC-OCCURS-CT.
008080     PERFORM 2035-TALLY-SOURCE-BASENAME THRU 2035-EXIT
008090         VARYING SCAN-IDX FROM 1 BY 1
008100         UNTIL SCAN-IDX > SRC-INV-TOTAL.
008110 2030-EXIT.
008120     EXIT.
008130*
008140*    COMPARE STEP FOR 2030.
008150 2035-TALLY-SOURCE-BASENAME.
008160     IF SRC-INV-BASE-NAME (SCAN-IDX) EQUAL
008170                        SRC-INV-BASE-NAME (SRC-IDX)
008180        ADD 1 TO MQ-C-SRC-OCCURS-CT
008190     END-IF.
008200 2035-EXIT.
008210     EXIT.
008220*
008230*    COLLECTS EVERY TARGET ENTRY THAT SHARES THIS SOURCE ENTRY'S
008240*    BASE NAME INTO MQ-C-CAND-TABLE -- THE CANDIDATE POOL
008250*    X61R002 SEARCHES FOR A SIZE MATCH.
008260 2040-BUILD-TARGET-CANDIDATES.
008270*    RESET BEFORE EACH ENTRY -- 2045 REBUILDS THE CANDIDATE
008280*    POOL FROM SCRATCH FOR EVERY SOURCE FILE.
008290     MOVE ZERO TO MQ-C-CAND-TOTAL.
008300*    COPIES THE SOURCE ENTRY'S OWN FIELDS INTO THE CALL-INPUT
008310*    AREA -- ONLY THE PATH/BASENAME/SIZE OF THE ENTRY ITSELF,
008320*    THE CANDIDATE POOL WAS ALREADY BUILT ABOVE.
008330     MOVE SRC-INV-REL-PATH  (SRC-IDX) TO MQ-C-SRC-REL-PATH.
008340     MOVE SRC-INV-BASE-NAME (SRC-IDX) TO MQ-C-SRC-BASE-NAME.
008350     MOVE SRC-INV-FILE-SIZE (SRC-IDX) TO MQ-C-SRC-FILE-SIZE.
008360     PERFORM 2045-ADD-CANDIDATE-IF-MATCH THRU 2045-EXIT
008370         VARYING TGT-IDX FROM 1 BY 1
008380         UNTIL TGT-IDX > TGT-INV-TOTAL.
008390 2040-EXIT.
008400     EXIT.
008410*
008420*    APPENDS ONE TARGET ENTRY TO THE CANDIDATE TABLE WHEN ITS
008430*    BASE NAME MATCHES.
008440 2045-ADD-CANDIDATE-IF-MATCH.
008450*    BASENAME-ONLY COMPARE -- SIZE IS NOT CHECKED HERE, THAT IS
008460*    LEFT TO X61R002'S OWN CANDIDATE-RANKING LOGIC.
008470     IF TGT-INV-BASE-NAME (TGT-IDX) EQUAL
008480                        SRC-INV-BASE-NAME (SRC-IDX)
008490        ADD 1 TO MQ-C-CAND-TOTAL
008500        MOVE TGT-INV-REL-PATH  (TGT-IDX)
008510                    TO MQ-C-CAND-REL-PATH  (MQ-C-CAND-TOTAL)
008520        MOVE TGT-INV-FILE-SIZE (TGT-IDX)
008530                    TO MQ-C-CAND-FILE-SIZE (MQ-C-CAND-TOTAL)
008540     END-IF.
008550 2045-EXIT.
008560     EXIT.
008570*
008580*    BS-0958 / BS-0961 -- CALLS THE X61R002 SUBPROGRAM WITH THE
008590*    CANDIDATE POOL BUILT BY 2040 AND THE MR RESULT-CODE AREA.
008600*    BS-0958 -- THIS CALL USED TO FALL THROUGH SILENTLY ON AN
008610*    EXCEPTION AND LET THE CALLER WRITE A ROW FROM STALE OUTPUT
008620*    FIELDS; 2055 NOW FORCES THE RUN TO ABORT INSTEAD.
008630 2050-CALL-MATCH-FINDER.
008640*    PASSES THE CANDIDATE POOL BUILT BY 2040 AND GETS BACK
008650*    EITHER A FOUND MATCH (MQ-C-MATCH-FOUND) OR NONE.
008660     CALL 'X61R002' USING MQ-C-IN MQ-C-OUT MR
008670         ON EXCEPTION
008680             PERFORM 2055-RAISE-CALL-ERROR THRU 2055-EXIT
008690     END-CALL.
008700 2050-EXIT.
008710     EXIT.
008720*
008730*    BS-0958 -- CALLED ONLY OFF THE ON EXCEPTION PHRASE ABOVE.
008740*    MARKS THE RESULT RECORD BAD, WRITES ONE EXPLANATORY LINE TO
008750*    SUMMARY-REPORT AND SETS WK-ABORT-RUN SO 0000-MAIN-CONTROL
008760*    SKIPS EVERYTHING FROM 2700 ON RATHER THAN PRODUCING A
008770*    DETAIL FILE BUILT FROM AN INCOMPLETE CLASSIFICATION PASS.
008780 2055-RAISE-CALL-ERROR.
008790     MOVE 90 TO MR-RESULT.
008800     MOVE 'CALL FOR PROGRAM X61R002 RAISED AN EXCEPTION'
008810                                 TO MR-DESCRIPTION.
008820     MOVE SPACE TO SUMMARY-REPORT-LINE.
008830     STRING 'FDR001 - ' DELIMITED BY SIZE
008840            MR-DESCRIPTION            DELIMITED BY SPACE
008850            ' - RUN ABENDED'          DELIMITED BY SIZE
008860         INTO SUMMARY-REPORT-LINE.
008870     WRITE SUMMARY-REPORT-LINE.
008880     SET WK-ABORT-RUN TO TRUE.
008890 2055-EXIT.
008900     EXIT.
008910*
008920*    NO MATCH FOUND ANYWHERE ON TARGET -- APPENDS A DETAIL ROW
008930*    WITH THE TARGET-SIDE FIELDS BLANKED (N INDICATORS SET) AND
008940*    STATUS ONLY_ON_SOURCE, MATCH TYPE NONE.
008950 2060-APPEND-ONLY-ON-SOURCE-ROW.
008960     ADD 1 TO DR-ROW-TOTAL.
008970     MOVE SRC-INV-REL-PATH  (SRC-IDX) TO DR-REL-PATH
008980                                           (DR-ROW-TOTAL).
008990     MOVE SRC-INV-REL-PATH  (SRC-IDX) TO DR-SOURCE-PATH
009000                                           (DR-ROW-TOTAL).
009010     MOVE SRC-INV-FILE-SIZE (SRC-IDX) TO DR-SOURCE-SIZE
009020                                           (DR-ROW-TOTAL).
009030*    BLANKS THE TARGET-SIDE COLUMNS FOR AN ONLY_ON_SOURCE ROW.
009040     MOVE SPACE                       TO DR-TARGET-PATH
009050                                           (DR-ROW-TOTAL)
009060                                           DR-FOUND-AT-PATH
009070                                           (DR-ROW-TOTAL)
009080                                           DR-CONFIDENCE
009090                                           (DR-ROW-TOTAL)
009100                                           DR-DUP-GROUP
009110                                           (DR-ROW-TOTAL).
009120     MOVE ZERO                        TO DR-TARGET-SIZE
009130                                           (DR-ROW-TOTAL).
009140     MOVE 'Y'                         TO DR-TARGET-PATH-N
009150                                           (DR-ROW-TOTAL)
009160                                           DR-TARGET-SIZE-N
009170                                           (DR-ROW-TOTAL).
009180     MOVE 'none'                      TO DR-MATCH-TYPE
009190                                           (DR-ROW-TOTAL).
009200     MOVE WK-STAT-ONLY-SRC             TO DR-STATUS
009210                                           (DR-ROW-TOTAL).
009220     ADD 1 TO WS-ONLY-SOURCE-COUNT.
009230 2060-EXIT.
009240     EXIT.
009250*
009260*    X61R002 FOUND A MATCH -- APPENDS A DETAIL ROW CARRYING THE
009270*    FOUND TARGET PATH/SIZE AND THE MATCH-TYPE / CONFIDENCE /
009280*    STATUS X61R002 RETURNED.  A MOVED ROW BUMPS EITHER THE
009290*    HIGH- OR MEDIUM-CONFIDENCE MOVED COUNT; A
009300*    DUPLICATE_ON_SOURCE ROW COUNTS AS BOTH A DUPLICATE AND A
009310*    HIGH-CONFIDENCE MOVE, AND ALSO FEEDS 2080 SO THE GROUP OF
009320*    SOURCE PATHS SHARING THIS KEY CAN BE PRINTED TOGETHER.
009330 2070-APPEND-MOVED-OR-DUP-ROW.
009340     ADD 1 TO DR-ROW-TOTAL.
009350     MOVE SRC-INV-REL-PATH  (SRC-IDX) TO DR-REL-PATH
009360                                           (DR-ROW-TOTAL).
009370     MOVE SRC-INV-REL-PATH  (SRC-IDX) TO DR-SOURCE-PATH
009380                                           (DR-ROW-TOTAL).
009390     MOVE SRC-INV-FILE-SIZE (SRC-IDX) TO DR-SOURCE-SIZE
009400                                           (DR-ROW-TOTAL).
009410*    COPIES X61R002'S RESULT FIELDS INTO THE DETAIL ROW --
009420*    FOUND PATH DOUBLES AS BOTH TARGET-PATH AND FOUND-AT-PATH
009430*    SINCE THIS PROGRAM DOES NOT DISTINGUISH THE TWO ON A
009440*    SUCCESSFUL MATCH.
009450     MOVE MQ-C-FOUND-REL-PATH         TO DR-TARGET-PATH
009460                                           (DR-ROW-TOTAL)
009470                                           DR-FOUND-AT-PATH
009480                                           (DR-ROW-TOTAL).
009490*    TARGET FILE'S SIZE AS X61R002 FOUND IT.
009500     MOVE MQ-C-FOUND-FILE-SIZE        TO DR-TARGET-SIZE
009510                                           (DR-ROW-TOTAL).
009520     MOVE 'N'                         TO DR-TARGET-PATH-N
009530                                           (DR-ROW-TOTAL)
009540                                           DR-TARGET-SIZE-N
009550                                           (DR-ROW-TOTAL).
009560     MOVE MQ-C-MATCH-TYPE             TO DR-MATCH-TYPE
009570                                           (DR-ROW-TOTAL).
009580     MOVE MQ-C-CONFIDENCE             TO DR-CONFIDENCE
009590                                           (DR-ROW-TOTAL).
009600     MOVE MQ-C-STATUS                 TO DR-STATUS
009610                                           (DR-ROW-TOTAL).
009620     MOVE SPACE                       TO DR-DUP-GROUP
009630                                           (DR-ROW-TOTAL).
009640*    PER THE PRECEDENCE RULES IN X61R002 -- MOVED/HIGH AND
009650*    DUPLICATE_ON_SOURCE/HIGH BOTH COUNT TOWARD
009660*    WS-MOVED-HIGH-COUNT; ONLY THE DUPLICATE CASE ALSO FEEDS
009670*    THE GROUP TABLE.
009680     EVALUATE TRUE
009690*    MOVED -- BUMP THE HIGH- OR MEDIUM-CONFIDENCE MOVED COUNT
009700*    PER DR-CONFIDENCE.
009710         WHEN DR-STAT-MOVED (DR-ROW-TOTAL)
009720             IF DR-CONF-HIGH (DR-ROW-TOTAL)
009730                ADD 1 TO WS-MOVED-HIGH-COUNT
009740             ELSE
009750                ADD 1 TO WS-MOVED-MEDIUM-COUNT
009760             END-IF
009770*    DUPLICATE_ON_SOURCE -- COUNTS AS BOTH A DUPLICATE AND A
009780*    HIGH-CONFIDENCE MOVE, AND FEEDS THE GROUP TABLE FOR 2700.
009790         WHEN DR-STAT-DUPLICATE (DR-ROW-TOTAL)
009800             ADD 1 TO WS-DUPLICATE-COUNT
009810             ADD 1 TO WS-MOVED-HIGH-COUNT
009820             PERFORM 2080-RECORD-DUPLICATE-GROUP THRU 2080-EXIT
009830     END-EVALUATE.
009840 2070-EXIT.
009850     EXIT.
009860*
009870*    FINDS OR CREATES THE (SIZE, BASENAME) GROUP FOR THIS
009880*    DUPLICATE ENTRY IN X61RDGT AND APPENDS THE SOURCE PATH TO
009890*    ITS MEMBER LIST.
009900 2080-RECORD-DUPLICATE-GROUP.
009910     MOVE 'N' TO WK-FOUND-SW.
009920     PERFORM 2085-SEARCH-DUP-GROUP-KEY THRU 2085-EXIT
009930         VARYING DG-GRP-IDX FROM 1 BY 1
009940         UNTIL DG-GRP-IDX > DG-GROUP-TOTAL
009950         OR WK-ENTRY-FOUND.
009960     IF NOT WK-ENTRY-FOUND
009970        ADD 1 TO DG-GROUP-TOTAL
009980        MOVE DG-GROUP-TOTAL          TO DG-GRP-IDX
009990        MOVE SRC-INV-FILE-SIZE (SRC-IDX)
010000                                     TO DG-KEY-SIZE (DG-GRP-IDX)
010010        MOVE SRC-INV-BASE-NAME (SRC-IDX)
010020                                 TO DG-KEY-BASENAME (DG-GRP-IDX)
010030        MOVE ZERO                    TO DG-MEMBER-TOTAL
010040                                           (DG-GRP-IDX)
010050     END-IF
010060     ADD 1 TO DG-MEMBER-TOTAL (DG-GRP-IDX).
010070     MOVE SRC-INV-REL-PATH (SRC-IDX)
010080         TO DG-MEMBER-PATH (DG-GRP-IDX
010090                            DG-MEMBER-TOTAL (DG-GRP-IDX)).
010100 2080-EXIT.
010110     EXIT.
010120*
010130*    COMPARE STEP FOR 2080 -- GROUP KEY IS SIZE AND BASENAME
010140*    TOGETHER, NOT PATH.
010150 2085-SEARCH-DUP-GROUP-KEY.
010160*    GROUP KEY TEST -- BOTH SIZE AND BASENAME MUST MATCH FOR
010170*    THIS TO BE THE SAME DUPLICATE GROUP.
010180     IF DG-KEY-SIZE (DG-GRP-IDX) EQUAL SRC-INV-FILE-SIZE
010190                                              (SRC-IDX)
010200     AND DG-KEY-BASENAME (DG-GRP-IDX) EQUAL SRC-INV-BASE-NAME
010210                                              (SRC-IDX)
010220        SET WK-ENTRY-FOUND TO TRUE
010230     END-IF.
010240 2085-EXIT.
010250     EXIT.
010260*
010270* ----------------------------------------------------------
010280* PHASE 2A -- DUPLICATE-GROUP ANNOTATOR
010290* ----------------------------------------------------------
010300*    -----------------------------------------------------------
010310*    PHASE 2A -- RUNS AFTER ALL ROWS ARE CLASSIFIED SO EVERY
010320*    GROUP IS COMPLETE.  BACKFILLS DR-DUP-GROUP ON EACH
010330*    DUPLICATE_ON_SOURCE ROW WITH THE OTHER PATHS IN ITS GROUP,
010340*    SINCE 2070 ONLY KNOWS THE CURRENT PATH AT THE TIME IT RUNS.
010350*    -----------------------------------------------------------
010360 2700-ANNOTATE-DUPLICATE-GROUPS.
010370     PERFORM 2710-ANNOTATE-ONE-ROW THRU 2710-EXIT
010380         VARYING DR-ROW-IDX FROM 1 BY 1
010390         UNTIL DR-ROW-IDX > DR-ROW-TOTAL.
010400 2700-EXIT.
010410     EXIT.
010420*
010430*    SKIPS NON-DUPLICATE ROWS OUTRIGHT -- ONLY
010440*    DUPLICATE_ON_SOURCE ROWS CARRY A GROUP LIST.
010450 2710-ANNOTATE-ONE-ROW.
010460     IF DR-STAT-DUPLICATE (DR-ROW-IDX)
010470        PERFORM 2720-FIND-GROUP-FOR-ROW THRU 2720-EXIT
010480        PERFORM 2730-BUILD-GROUP-MEMBER-TEXT THRU 2730-EXIT
010490*    BACKFILLS THE COLUMN 2070 LEFT BLANK -- ONLY POSSIBLE NOW
010500*    BECAUSE ALL GROUP MEMBERS ARE KNOWN ONCE PHASE 2 IS DONE.
010510        MOVE WK-DUP-GROUP-TEXT TO DR-DUP-GROUP (DR-ROW-IDX)
010520     END-IF.
010530 2710-EXIT.
010540     EXIT.
010550*
010560*    RE-DERIVES THE ROW'S GROUP KEY (SIZE + BASENAME) SINCE THE
010570*    DETAIL ROW ITSELF ONLY CARRIES THE FULL PATH.
010580 2720-FIND-GROUP-FOR-ROW.
010590     MOVE 'N' TO WK-FOUND-SW.
010600     PERFORM 2725-CHECK-GROUP-KEY THRU 2725-EXIT
010610         VARYING DG-GRP-IDX FROM 1 BY 1
010620         UNTIL DG-GRP-IDX > DG-GROUP-TOTAL
010630         OR WK-ENTRY-FOUND.
010640 2720-EXIT.
010650     EXIT.
010660*
010670*    NOTE: LEAVE THIS COMMENT -- BASENAME IS RE-DERIVED HERE
010680*    BECAUSE DR CARRIES ONLY THE FULL PATH, NOT A STORED
010690*    BASENAME FIELD.
010700 2725-CHECK-GROUP-KEY.
010710* duplicate group key is (size, basename); the row's basename
010720* is re-derived here since DR carries only the full path
010730     IF DG-KEY-SIZE (DG-GRP-IDX) EQUAL DR-SOURCE-SIZE
010740                                              (DR-ROW-IDX)
010750        MOVE DR-REL-PATH (DR-ROW-IDX) TO WK-CURRENT-REL-PATH
010760        PERFORM 0120-EXTRACT-BASE-NAME THRU 0120-EXIT
010770        IF DG-KEY-BASENAME (DG-GRP-IDX) EQUAL
010780                              WK-CURRENT-BASE-NAME
010790           SET WK-ENTRY-FOUND TO TRUE
010800        END-IF
010810     END-IF.
010820 2725-EXIT.
010830     EXIT.
010840*
010850*    BUILDS THE SEMICOLON-JOINED LIST OF OTHER GROUP MEMBERS
010860*    (THIS ROW'S OWN PATH IS EXCLUDED BY 2735) INTO
010870*    WK-DUP-GROUP-TEXT FOR THE DUPLICATE_GROUP DETAIL COLUMN.
010880 2730-BUILD-GROUP-MEMBER-TEXT.
010890     MOVE SPACE TO WK-DUP-GROUP-TEXT.
010900     MOVE ZERO  TO WK-DUP-GROUP-LEN.
010910     PERFORM 2735-APPEND-GROUP-MEMBER THRU 2735-EXIT
010920         VARYING DG-MBR-IDX FROM 1 BY 1
010930         UNTIL DG-MBR-IDX > DG-MEMBER-TOTAL (DG-GRP-IDX).
010940 2730-EXIT.
010950     EXIT.
010960*
010970*    SKIPS THE CURRENT ROW'S OWN PATH; APPENDS EVERY OTHER
010980*    MEMBER PATH WITH A '; ' SEPARATOR BETWEEN ENTRIES.
010990 2735-APPEND-GROUP-MEMBER.
011000*    SKIP THE CURRENT ROW'S OWN PATH SO THE GROUP TEXT LISTS
011010*    ONLY THE *OTHER* MEMBERS.
011020     IF DG-MEMBER-PATH (DG-GRP-IDX DG-MBR-IDX) NOT EQUAL
011030                        DR-REL-PATH (DR-ROW-IDX)
011040        IF WK-DUP-GROUP-LEN NOT EQUAL ZERO
011050           STRING WK-DUP-GROUP-TEXT (1:WK-DUP-GROUP-LEN)
011060                  '; '                  DELIMITED BY SIZE
011070                  DG-MEMBER-PATH (DG-GRP-IDX DG-MBR-IDX)
011080                                        DELIMITED BY SPACE
011090               INTO WK-DUP-GROUP-TEXT
011100        ELSE
011110           MOVE DG-MEMBER-PATH (DG-GRP-IDX DG-MBR-IDX)
011120                                    TO WK-DUP-GROUP-TEXT
011130        END-IF
011140        PERFORM 2740-RECOMPUTE-GROUP-TEXT-LEN THRU 2740-EXIT
011150     END-IF.
011160 2735-EXIT.
011170     EXIT.
011180*
011190*    RESCANS WK-DUP-GROUP-TEXT RIGHT TO LEFT FOR THE LAST
011200*    NON-SPACE CHARACTER AFTER EACH APPEND SO THE NEXT STRING
011210*    STATEMENT KNOWS WHERE TO CONCATENATE.
011220 2740-RECOMPUTE-GROUP-TEXT-LEN.
011230     MOVE ZERO TO WK-DUP-GROUP-LEN.
011240     PERFORM 2745-SCAN-GROUP-TEXT-LEN THRU 2745-EXIT
011250         VARYING CHAR-IDX FROM 400 BY -1
011260         UNTIL CHAR-IDX < 1
011270         OR WK-DUP-GROUP-LEN NOT EQUAL ZERO.
011280 2740-EXIT.
011290     EXIT.
011300*
011310*    COMPARE STEP FOR 2740.
011320 2745-SCAN-GROUP-TEXT-LEN.
011330     IF WK-DUP-GROUP-TEXT (CHAR-IDX:1) NOT EQUAL SPACE
011340        MOVE CHAR-IDX TO WK-DUP-GROUP-LEN
011350     END-IF.
011360 2745-EXIT.
011370     EXIT.
011380*
011390* ----------------------------------------------------------
011400* PHASE 2B -- MISSING-DIRECTORY ANALYZER
011410* ----------------------------------------------------------
011420*    -----------------------------------------------------------
011430*    PHASE 2B -- FOR EVERY SOURCE DIRECTORY, COUNTS HOW MANY OF
011440*    ITS FILES ARE ONLY_ON_SOURCE (2810) AGAINST HOW MANY FILES
011450*    IT HAS IN TOTAL (2820).  A DIRECTORY WHERE THE TWO COUNTS
011460*    COME OUT EQUAL DID NOT MAKE IT TO TARGET AT ALL -- SEE 2900
011470*    AND 3040.
011480*    -----------------------------------------------------------
011490 2800-BUILD-MISSING-DIR-STATS.
011500     PERFORM 2810-ACCUMULATE-MISSING-ENTRY THRU 2810-EXIT
011510         VARYING DR-ROW-IDX FROM 1 BY 1
011520         UNTIL DR-ROW-IDX > DR-ROW-TOTAL.
011530     PERFORM 2820-ACCUMULATE-TOTAL-ENTRY THRU 2820-EXIT
011540         VARYING SRC-IDX FROM 1 BY 1
011550         UNTIL SRC-IDX > SRC-INV-TOTAL.
011560 2800-EXIT.
011570     EXIT.
011580*
011590*    FOR EACH ONLY_ON_SOURCE DETAIL ROW, DERIVES ITS PARENT
011600*    DIRECTORY (2830) AND BUMPS THAT DIRECTORY'S MISSING COUNT
011610*    AND MISSING BYTE TOTAL.
011620 2810-ACCUMULATE-MISSING-ENTRY.
011630     IF DR-STAT-ONLY-ON-SRC (DR-ROW-IDX)
011640        MOVE DR-REL-PATH (DR-ROW-IDX) TO WK-CURRENT-REL-PATH
011650        PERFORM 2830-DERIVE-PARENT-KEY THRU 2830-EXIT
011660        PERFORM 2840-FIND-OR-ADD-MISSING-DIR THRU 2840-EXIT
011670        ADD 1 TO MD-MISSING-COUNT (MD-DIR-IDX)
011680*    RUNNING BYTE TOTAL FOR THIS DIRECTORY'S MISSING FILES.
011690        ADD DR-SOURCE-SIZE (DR-ROW-IDX)
011700                          TO MD-MISSING-BYTES (MD-DIR-IDX)
011710     END-IF.
011720 2810-EXIT.
011730     EXIT.
011740*
011750*    FOR EVERY SOURCE ENTRY (NOT JUST THE MISSING ONES), BUMPS
011760*    ITS PARENT DIRECTORY'S TOTAL-FILE COUNT -- BUT ONLY IF THE
011770*    DIRECTORY ALREADY EXISTS IN MD-DIR-TABLE FROM A 2810 HIT;
011780*    A DIRECTORY WITH NO MISSING FILES AT ALL NEVER GETS AN
011790*    ENTRY HERE AND CORRECTLY NEVER SHOWS UP AS ENTIRELY MISSING.
011800 2820-ACCUMULATE-TOTAL-ENTRY.
011810     MOVE SRC-INV-REL-PATH (SRC-IDX) TO WK-CURRENT-REL-PATH.
011820     PERFORM 2830-DERIVE-PARENT-KEY THRU 2830-EXIT.
011830     MOVE 'N' TO WK-FOUND-SW.
011840     PERFORM 2845-SEARCH-MISSING-DIR THRU 2845-EXIT
011850         VARYING MD-DIR-IDX FROM 1 BY 1
011860         UNTIL MD-DIR-IDX > MD-DIR-TOTAL
011870         OR WK-ENTRY-FOUND.
011880     IF WK-ENTRY-FOUND
011890        ADD 1 TO MD-TOTAL-COUNT (MD-DIR-IDX)
011900     END-IF.
011910 2820-EXIT.
011920     EXIT.
011930*
011940*    SPLITS WK-CURRENT-REL-PATH ON ITS LAST SLASH THE SAME WAY
011950*    AS 0120, BUT KEEPS THE DIRECTORY SIDE INSTEAD OF THE
011960*    BASENAME SIDE.  NO SLASH MEANS A ROOT-LEVEL FILE, WHOSE
011970*    PARENT IS THE SYNTHETIC WK-ROOT-KEY / WK-ROOT-DISPLAY PAIR.
011980 2830-DERIVE-PARENT-KEY.
011990     PERFORM 0121-SCAN-PATH-LENGTH THRU 0121-EXIT
012000         VARYING CHAR-IDX FROM 100 BY -1
012010         UNTIL CHAR-IDX < 1.
012020     MOVE ZERO TO LAST-SLASH-POS.
012030     IF PATH-LEN EQUAL ZERO
012040        MOVE 1 TO PATH-LEN
012050     END-IF
012060     PERFORM 0122-SCAN-FOR-SLASH THRU 0122-EXIT
012070         VARYING CHAR-IDX FROM PATH-LEN BY -1
012080         UNTIL CHAR-IDX < 1
012090         OR LAST-SLASH-POS NOT EQUAL ZERO.
012100*    NO SEPARATOR FOUND -- TREAT THE WHOLE PATH AS A
012110*    ROOT-LEVEL ENTRY WITH NO PARENT DIRECTORY.
012120     IF LAST-SLASH-POS EQUAL ZERO
012130        MOVE WK-ROOT-KEY     TO WK-PARENT-KEY
012140        MOVE WK-ROOT-DISPLAY TO WK-PARENT-DISPLAY
012150     ELSE
012160*    LENGTH OF THE DIRECTORY PORTION, EXCLUDING THE SLASH
012170*    ITSELF.
012180        COMPUTE BASE-LEN = LAST-SLASH-POS - 1
012190        MOVE SPACE TO WK-PARENT-KEY WK-PARENT-DISPLAY
012200        MOVE WK-CURRENT-REL-PATH (1:BASE-LEN)
012210                              TO WK-PARENT-DISPLAY (1:BASE-LEN)
012220        MOVE WK-PARENT-DISPLAY TO WK-PARENT-KEY
012230*    CASE-FOLD THE PARENT KEY THE SAME WAY AS EVERY OTHER
012240*    COMPARE KEY IN THIS PROGRAM.
012250        INSPECT WK-PARENT-KEY
012260            CONVERTING WK-UPPER-ALPHA TO WK-LOWER-ALPHA
012270     END-IF.
012280 2830-EXIT.
012290     EXIT.
012300*
012310*    FINDS THE PARENT DIRECTORY'S SLOT IN MD-DIR-TABLE OR ADDS A
012320*    NEW ONE WITH ZEROED COUNTERS.
012330 2840-FIND-OR-ADD-MISSING-DIR.
012340     MOVE 'N' TO WK-FOUND-SW.
012350     PERFORM 2845-SEARCH-MISSING-DIR THRU 2845-EXIT
012360         VARYING MD-DIR-IDX FROM 1 BY 1
012370         UNTIL MD-DIR-IDX > MD-DIR-TOTAL
012380         OR WK-ENTRY-FOUND.
012390     IF NOT WK-ENTRY-FOUND
012400        ADD 1 TO MD-DIR-TOTAL
012410        MOVE MD-DIR-TOTAL       TO MD-DIR-IDX
012420        MOVE WK-PARENT-KEY      TO MD-DIR-NAME (MD-DIR-IDX)
012430        MOVE WK-PARENT-DISPLAY  TO MD-DIR-DISPLAY (MD-DIR-IDX)
012440        MOVE ZERO               TO MD-MISSING-COUNT (MD-DIR-IDX)
012450                                    MD-MISSING-BYTES (MD-DIR-IDX)
012460                                    MD-TOTAL-COUNT (MD-DIR-IDX)
012470     END-IF.
012480 2840-EXIT.
012490     EXIT.
012500*
012510*    COMPARE STEP SHARED BY 2820 AND 2840.
012520 2845-SEARCH-MISSING-DIR.
012530*    COMPARE ON THE FOLDED KEY, NOT THE DISPLAY FORM.
012540     IF MD-DIR-NAME (MD-DIR-IDX) EQUAL WK-PARENT-KEY
012550        SET WK-ENTRY-FOUND TO TRUE
012560     END-IF.
012570 2845-EXIT.
012580     EXIT.
012590*
012600*    -----------------------------------------------------------
012610*    PHASE 2C -- SORTS MD-DIR-TABLE INTO DISPLAY ORDER.  THE
012620*    ACTUAL FILTER FOR "ENTIRELY MISSING" IS APPLIED AT PRINT
012630*    TIME BY 3045 (MISSING-COUNT EQUAL TOTAL-COUNT), NOT HERE --
012640*    THIS PARAGRAPH ONLY ORDERS THE TABLE.
012650*    -----------------------------------------------------------
012660 2900-SELECT-ENTIRELY-MISSING.
012670     PERFORM 2910-SORT-MISSING-DIRS THRU 2910-EXIT.
012680 2900-EXIT.
012690     EXIT.
012700*
012710*    BS-0725 -- ADDED SO 3040'S OUTPUT READS IN A STABLE,
012720*    CASE-INSENSITIVE ORDER INSTEAD OF DISCOVERY ORDER, WHICH
012730*    USED TO CHANGE FROM RUN TO RUN AS THE SOURCE INVENTORY WAS
012740*    RE-SORTED UPSTREAM.
012750 2910-SORT-MISSING-DIRS.
012760* small table -- straight insertion sort, case-insensitive on
012770* the already-folded MD-DIR-NAME key
012780     IF MD-DIR-TOTAL > 1
012790        PERFORM 2915-INSERTION-PASS THRU 2915-EXIT
012800            VARYING MD-DIR-IDX FROM 2 BY 1
012810            UNTIL MD-DIR-IDX > MD-DIR-TOTAL
012820     END-IF.
012830 2910-EXIT.
012840     EXIT.
012850*
012860*    ONE INSERTION-SORT PASS -- WALKS THE NEW ELEMENT AT
012870*    MD-DIR-IDX BACKWARD THROUGH THE ALREADY-SORTED PREFIX,
012880*    SWAPPING (2920) UNTIL IT FINDS ITS PLACE.
012890 2915-INSERTION-PASS.
012900     MOVE MD-DIR-IDX TO SCAN-IDX.
012910 2915-COMPARE.
012920     IF SCAN-IDX > 1
012930     AND MD-DIR-NAME (SCAN-IDX) LESS THAN
012940         MD-DIR-NAME (SCAN-IDX - 1)
012950        PERFORM 2920-SWAP-MISSING-DIRS THRU 2920-EXIT
012960        SUBTRACT 1 FROM SCAN-IDX
012970        GO TO 2915-COMPARE
012980     END-IF.
012990 2915-EXIT.
013000     EXIT.
013010*
013020 2920-SWAP-MISSING-DIRS.
013030* BS-0961 -- MD-DIR is OCCURS 0 TO 9999 DEPENDING ON, subscripts
013040* run 1 THRU MD-DIR-TOTAL only; there is no slot zero to use as
013050* scratch, so the displaced entry is parked in WK-MD-DIR-SWAP
013060     MOVE MD-DIR-NAME    (SCAN-IDX) TO WK-MD-SWAP-NAME.
013070     MOVE MD-DIR-DISPLAY (SCAN-IDX) TO WK-MD-SWAP-DISPLAY.
013080     MOVE MD-MISSING-COUNT (SCAN-IDX) TO WK-MD-SWAP-MISSING-CT.
013090     MOVE MD-MISSING-BYTES (SCAN-IDX) TO WK-MD-SWAP-MISSING-BYTES.
013100     MOVE MD-TOTAL-COUNT (SCAN-IDX) TO WK-MD-SWAP-TOTAL-CT.
013110     MOVE MD-DIR (SCAN-IDX - 1) TO MD-DIR (SCAN-IDX).
013120     MOVE WK-MD-SWAP-NAME    TO MD-DIR-NAME    (SCAN-IDX - 1).
013130     MOVE WK-MD-SWAP-DISPLAY TO MD-DIR-DISPLAY (SCAN-IDX - 1).
013140     MOVE WK-MD-SWAP-MISSING-CT TO MD-MISSING-COUNT (SCAN-IDX - 1).
013150     MOVE WK-MD-SWAP-MISSING-BYTES
013160                            TO MD-MISSING-BYTES (SCAN-IDX - 1).
013170     MOVE WK-MD-SWAP-TOTAL-CT TO MD-TOTAL-COUNT (SCAN-IDX - 1).
013180 2920-EXIT.
013190     EXIT.
013200*
013210* ----------------------------------------------------------
013220* PHASE 4 -- DETAIL WRITER
013230* ----------------------------------------------------------
013240*    -----------------------------------------------------------
013250*    PHASE 4 -- WRITES THE HEADER ROW, THEN EVERY ONLY_ON_SOURCE
013260*    ROW, THEN EVERY MOVED/DUPLICATE ROW, EACH GROUP IN THE
013270*    SOURCE TABLE'S OWN LOAD ORDER.  IN_BOTH ROWS ARE NEVER
013280*    WRITTEN -- THEY ARE COUNTED ONLY (WS-IN-BOTH-COUNT).
013290*    -----------------------------------------------------------
013300 2500-WRITE-DETAIL-FILE.
013310     MOVE WK-HEADER-LINE TO DETAIL-OUT-RECORD.
013320     WRITE DETAIL-OUT-RECORD.
013330* only-on-source rows first, then moved/duplicate rows -- both
013340* groups written in the source table's own load order
013350     PERFORM 2600-WRITE-ONLY-ON-SRC-LINE THRU 2600-EXIT
013360         VARYING DR-ROW-IDX FROM 1 BY 1
013370         UNTIL DR-ROW-IDX > DR-ROW-TOTAL.
013380     PERFORM 2630-WRITE-MOVED-LINE THRU 2630-EXIT
013390         VARYING DR-ROW-IDX FROM 1 BY 1
013400         UNTIL DR-ROW-IDX > DR-ROW-TOTAL.
013410 2500-EXIT.
013420     EXIT.
013430*
013440*    WRITES THE ROW ONLY IF ITS STATUS IS ONLY_ON_SOURCE --
013450*    SKIPS EVERYTHING ELSE ON THIS PASS.
013460 2600-WRITE-ONLY-ON-SRC-LINE.
013470     IF DR-STAT-ONLY-ON-SRC (DR-ROW-IDX)
013480        PERFORM 2660-FORMAT-AND-WRITE-ROW THRU 2660-EXIT
013490     END-IF.
013500 2600-EXIT.
013510     EXIT.
013520*
013530*    WRITES A MOVED OR DUPLICATE_ON_SOURCE ROW UNLESS IT IS A
013540*    HIGH-CONFIDENCE MOVE AND THE UPSI-0 EXCLUDE-HIGH-CONF
013550*    SWITCH IS ON, IN WHICH CASE IT IS COUNTED AS EXCLUDED
013560*    (WS-EXCLUDED-COUNT) AND DROPPED FROM DETAIL OUTPUT.
013570 2630-WRITE-MOVED-LINE.
013580     IF NOT DR-STAT-ONLY-ON-SRC (DR-ROW-IDX)
013590        IF DR-STAT-MOVED (DR-ROW-IDX)
013600        AND DR-CONF-HIGH (DR-ROW-IDX)
013610        AND EXCLUDE-HIGH-CONF-REQUESTED
013620           ADD 1 TO WS-EXCLUDED-COUNT
013630        ELSE
013640           PERFORM 2660-FORMAT-AND-WRITE-ROW THRU 2660-EXIT
013650        END-IF
013660     END-IF.
013670 2630-EXIT.
013680     EXIT.
013690*
013700*    BUILDS ONE COMMA-DELIMITED DETAIL LINE MATCHING
013710*    WK-HEADER-LINE'S COLUMN ORDER AND WRITES IT.
013720 2660-FORMAT-AND-WRITE-ROW.
013730     PERFORM 2610-FORMAT-SIZE-TEXT THRU 2610-EXIT.
013740*    CLEARS THE OUTPUT AREA BEFORE THE FIRST STRING BUILDS THE
013750*    FRONT HALF OF THE COMMA-DELIMITED LINE.
013760     MOVE SPACE TO DETAIL-OUT-RECORD.
013770*    FRONT HALF OF THE DETAIL LINE -- RELATIVE PATH, SOURCE
013780*    PATH, SOURCE SIZE, TARGET PATH.  2620 APPENDS THE REST.
013790     STRING DR-REL-PATH (DR-ROW-IDX)  DELIMITED BY SPACE
013800            ','                       DELIMITED BY SIZE
013810            DR-SOURCE-PATH (DR-ROW-IDX) DELIMITED BY SPACE
013820            ','                       DELIMITED BY SIZE
013830            WK-SIZE-TEXT (1:WK-SIZE-TEXT-LEN)
013840                                      DELIMITED BY SIZE
013850            ','                       DELIMITED BY SIZE
013860            DR-TARGET-PATH (DR-ROW-IDX) DELIMITED BY SPACE
013870            ','                       DELIMITED BY SIZE
013880         INTO DETAIL-OUT-RECORD.
013890     PERFORM 2620-APPEND-REMAINDER THRU 2620-EXIT.
013900     WRITE DETAIL-OUT-RECORD.
013910     ADD 1 TO WS-WRITTEN-COUNT.
013920 2660-EXIT.
013930     EXIT.
013940*
013950*    ZERO-SUPPRESSES DR-SOURCE-SIZE INTO WK-SIZE-TEXT FOR THE
013960*    DETAIL LINE -- A ZONED PIC 9(10) WOULD OTHERWISE PRINT TEN
013970*    LEADING ZEROS ON EVERY ROW.
013980 2610-FORMAT-SIZE-TEXT.
013990     MOVE DR-SOURCE-SIZE (DR-ROW-IDX) TO WK-SIZE-CONV-N.
014000     MOVE ZERO TO WK-SIZE-TEXT-LEN.
014010     PERFORM 2615-SCAN-SIZE-DIGITS THRU 2615-EXIT
014020         VARYING WK-SIZE-DIGIT-IDX FROM 1 BY 1
014030         UNTIL WK-SIZE-DIGIT-IDX > 10.
014040     MOVE WK-SIZE-CONV-X TO WK-SIZE-TEXT.
014050 2610-EXIT.
014060     EXIT.
014070*
014080*    SCANS LEFT TO RIGHT FOR THE FIRST NON-ZERO DIGIT (OR THE
014090*    LAST DIGIT, SO ZERO ITSELF STILL PRINTS AS '0') AND SETS
014100*    WK-SIZE-TEXT-LEN TO THE NUMBER OF DIGITS TO KEEP.
014110 2615-SCAN-SIZE-DIGITS.
014120     IF WK-SIZE-CONV-X (WK-SIZE-DIGIT-IDX:1) NOT EQUAL '0'
014130     OR WK-SIZE-DIGIT-IDX EQUAL 10
014140        IF WK-SIZE-TEXT-LEN EQUAL ZERO
014150           COMPUTE WK-SIZE-TEXT-LEN = 11 - WK-SIZE-DIGIT-IDX
014160        END-IF
014170     END-IF.
014180 2615-EXIT.
014190     EXIT.
014200*
014210*    APPENDS THE TARGET SIZE, FOUND-AT PATH, MATCH TYPE,
014220*    CONFIDENCE, STATUS AND DUPLICATE-GROUP COLUMNS ONTO THE
014230*    PARTIAL LINE 2660 BUILT.
014240 2620-APPEND-REMAINDER.
014250     PERFORM 2621-FORMAT-TARGET-SIZE THRU 2621-EXIT.
014260*    RE-STRINGS THE PARTIAL LINE BACK INTO ITSELF WHILE
014270*    APPENDING THE REMAINING COLUMNS -- DELIMITED BY SPACE ON
014280*    THE FIRST OPERAND TRIMS THE TRAILING FILL LEFT BY 2660.
014290     STRING DETAIL-OUT-RECORD          DELIMITED BY SPACE
014300            WK-SIZE-TEXT (1:WK-SIZE-TEXT-LEN)
014310                                        DELIMITED BY SIZE
014320            ','                        DELIMITED BY SIZE
014330            DR-FOUND-AT-PATH (DR-ROW-IDX) DELIMITED BY SPACE
014340            ','                        DELIMITED BY SIZE
014350            DR-MATCH-TYPE (DR-ROW-IDX) DELIMITED BY SPACE
014360            ','                        DELIMITED BY SIZE
014370            DR-CONFIDENCE (DR-ROW-IDX) DELIMITED BY SPACE
014380            ','                        DELIMITED BY SIZE
014390            DR-STATUS (DR-ROW-IDX)     DELIMITED BY SPACE
014400            ','                        DELIMITED BY SIZE
014410            DR-DUP-GROUP (DR-ROW-IDX)  DELIMITED BY SPACE
014420         INTO DETAIL-OUT-RECORD.
014430 2620-EXIT.
014440     EXIT.
014450*
014460*    AN ONLY_ON_SOURCE ROW HAS NO TARGET SIZE AT ALL (DR-TARGET-
014470*    SIZE-N IS 'Y') SO THE COLUMN IS LEFT BLANK RATHER THAN
014480*    ZERO-SUPPRESSED, WHICH WOULD MISLEADINGLY PRINT '0'.
014490 2621-FORMAT-TARGET-SIZE.
014500*    ONLY_ON_SOURCE ROWS CARRY NO TARGET SIZE AT ALL.
014510     IF DR-TARGET-SIZE-EMPTY (DR-ROW-IDX)
014520        MOVE SPACE TO WK-SIZE-TEXT
014530        MOVE ZERO  TO WK-SIZE-TEXT-LEN
014540     ELSE
014550        MOVE DR-TARGET-SIZE (DR-ROW-IDX) TO WK-SIZE-CONV-N
014560        MOVE ZERO TO WK-SIZE-TEXT-LEN
014570        PERFORM 2615-SCAN-SIZE-DIGITS THRU 2615-EXIT
014580            VARYING WK-SIZE-DIGIT-IDX FROM 1 BY 1
014590            UNTIL WK-SIZE-DIGIT-IDX > 10
014600        MOVE WK-SIZE-CONV-X TO WK-SIZE-TEXT
014610     END-IF.
014620 2621-EXIT.
014630     EXIT.
014640*
014650* ----------------------------------------------------------
014660* PHASE 5 -- SUMMARY REPORTER
014670* ----------------------------------------------------------
014680*    -----------------------------------------------------------
014690*    PHASE 5 -- BANNER, RUN COUNTS, DUPLICATE-GROUP DETAIL (IF
014700*    ANY DUPLICATES WERE FOUND), MISSING-DIRECTORY DETAIL (IF
014710*    ANY DIRECTORIES WERE ANALYZED), THEN THE FOOTER LINE.
014720*    -----------------------------------------------------------
014730 3000-PRINT-SUMMARY-REPORT.
014740     PERFORM 3010-PRINT-BANNER THRU 3010-EXIT.
014750     PERFORM 3020-PRINT-COUNTS THRU 3020-EXIT.
014760     IF WS-DUPLICATE-COUNT NOT EQUAL ZERO
014770        PERFORM 3030-PRINT-DUPLICATE-GROUPS THRU 3030-EXIT
014780     END-IF
014790     IF MD-DIR-TOTAL NOT EQUAL ZERO
014800        PERFORM 3040-PRINT-MISSING-DIRS THRU 3040-EXIT
014810     END-IF
014820     PERFORM 3050-PRINT-FOOTER THRU 3050-EXIT.
014830 3000-EXIT.
014840     EXIT.
014850*
014860*    THREE-LINE TITLE BLOCK AT THE TOP OF SUMMARY-REPORT.
014870 3010-PRINT-BANNER.
014880     MOVE '============================================' TO
014890                                 SUMMARY-REPORT-LINE.
014900     WRITE SUMMARY-REPORT-LINE.
014910     MOVE 'FILEDRIFT RECONCILIATION'  TO SUMMARY-REPORT-LINE.
014920     WRITE SUMMARY-REPORT-LINE.
014930     MOVE '============================================' TO
014940                                 SUMMARY-REPORT-LINE.
014950     WRITE SUMMARY-REPORT-LINE.
014960 3010-EXIT.
014970     EXIT.
014980*
014990*    ONE LINE PER RUN COUNTER -- SOURCE TOTAL, TARGET TOTAL,
015000*    ONLY-ON-SOURCE, IN-BOTH, MOVED-HIGH, MOVED-MEDIUM AND
015010*    DUPLICATE COUNTS, IN THAT ORDER.
015020 3020-PRINT-COUNTS.
015030     MOVE SPACE TO WK-PRINT-LINE.
015040     MOVE SRC-INV-TOTAL TO WK-IDX-N.
015050*    SRC-INV-TOTAL -- COUNT OF DISTINCT SOURCE KEY PATHS.
015060     STRING 'Total files on source:               '
015070                                 DELIMITED BY SIZE
015080            WK-IDX-X                DELIMITED BY SIZE
015090         INTO WK-PRINT-LINE.
015100     MOVE WK-PRINT-LINE TO SUMMARY-REPORT-LINE.
015110     WRITE SUMMARY-REPORT-LINE.
015120*
015130     MOVE SPACE TO WK-PRINT-LINE.
015140     MOVE TGT-INV-TOTAL TO WK-IDX-N.
015150*    TGT-INV-TOTAL -- COUNT OF DISTINCT TARGET KEY PATHS.
015160     STRING 'Total files scanned on target:       '
015170                                 DELIMITED BY SIZE
015180            WK-IDX-X                DELIMITED BY SIZE
015190         INTO WK-PRINT-LINE.
015200     MOVE WK-PRINT-LINE TO SUMMARY-REPORT-LINE.
015210     WRITE SUMMARY-REPORT-LINE.
015220*
015230     MOVE SPACE TO WK-PRINT-LINE.
015240     MOVE WS-ONLY-SOURCE-COUNT TO WK-IDX-N.
015250*    WS-ONLY-SOURCE-COUNT.
015260     STRING 'Files only on source:                '
015270                                 DELIMITED BY SIZE
015280            WK-IDX-X                DELIMITED BY SIZE
015290         INTO WK-PRINT-LINE.
015300     MOVE WK-PRINT-LINE TO SUMMARY-REPORT-LINE.
015310     WRITE SUMMARY-REPORT-LINE.
015320*
015330     MOVE SPACE TO WK-PRINT-LINE.
015340     MOVE WS-IN-BOTH-COUNT TO WK-IDX-N.
015350*    WS-IN-BOTH-COUNT -- NOT WRITTEN TO DETAIL-OUT, SHOWN HERE
015360*    FOR RECONCILIATION TOTALS ONLY.
015370     STRING 'Files in both locations:             '
015380                                 DELIMITED BY SIZE
015390            WK-IDX-X                DELIMITED BY SIZE
015400            ' (excluded from output)' DELIMITED BY SIZE
015410         INTO WK-PRINT-LINE.
015420     MOVE WK-PRINT-LINE TO SUMMARY-REPORT-LINE.
015430     WRITE SUMMARY-REPORT-LINE.
015440*
015450     MOVE SPACE TO WK-PRINT-LINE.
015460     MOVE WS-MOVED-HIGH-COUNT TO WK-IDX-N.
015470*    WS-MOVED-HIGH-COUNT.
015480     STRING 'Files moved (high confidence):       '
015490                                 DELIMITED BY SIZE
015500            WK-IDX-X                DELIMITED BY SIZE
015510         INTO WK-PRINT-LINE.
015520     MOVE WK-PRINT-LINE TO SUMMARY-REPORT-LINE.
015530     WRITE SUMMARY-REPORT-LINE.
015540*
015550     MOVE SPACE TO WK-PRINT-LINE.
015560     MOVE WS-MOVED-MEDIUM-COUNT TO WK-IDX-N.
015570*    WS-MOVED-MEDIUM-COUNT.
015580     STRING 'Files possibly moved (medium conf):  '
015590                                 DELIMITED BY SIZE
015600            WK-IDX-X                DELIMITED BY SIZE
015610         INTO WK-PRINT-LINE.
015620     MOVE WK-PRINT-LINE TO SUMMARY-REPORT-LINE.
015630     WRITE SUMMARY-REPORT-LINE.
015640*
015650     MOVE SPACE TO WK-PRINT-LINE.
015660     MOVE WS-DUPLICATE-COUNT TO WK-IDX-N.
015670*    WS-DUPLICATE-COUNT -- DETAIL GOES OUT IN 3030 WHEN THIS IS
015680*    NON-ZERO.
015690     STRING 'Source duplicates:                   '
015700                                 DELIMITED BY SIZE
015710            WK-IDX-X                DELIMITED BY SIZE
015720         INTO WK-PRINT-LINE.
015730     MOVE WK-PRINT-LINE TO SUMMARY-REPORT-LINE.
015740     WRITE SUMMARY-REPORT-LINE.
015750 3020-EXIT.
015760     EXIT.
015770*
015780*    ONLY REACHED WHEN WS-DUPLICATE-COUNT IS NON-ZERO -- PRINTS
015790*    A HEADING LINE THEN ONE BLOCK PER GROUP VIA 3035.
015800 3030-PRINT-DUPLICATE-GROUPS.
015810     MOVE SPACE TO SUMMARY-REPORT-LINE.
015820     WRITE SUMMARY-REPORT-LINE.
015830*    SECTION HEADING PRINTED ONLY WHEN AT LEAST ONE DUPLICATE
015840*    GROUP EXISTS.
015850     MOVE 'Source duplicate groups:' TO SUMMARY-REPORT-LINE.
015860     WRITE SUMMARY-REPORT-LINE.
015870     PERFORM 3035-PRINT-ONE-GROUP THRU 3035-EXIT
015880         VARYING DG-GRP-IDX FROM 1 BY 1
015890         UNTIL DG-GRP-IDX > DG-GROUP-TOTAL.
015900 3030-EXIT.
015910     EXIT.
015920*
015930*    PRINTS THE GROUP'S BASENAME AND SIZE, THEN EVERY MEMBER
015940*    PATH VIA 3036.
015950 3035-PRINT-ONE-GROUP.
015960     MOVE SPACE TO WK-PRINT-LINE.
015970     MOVE DG-KEY-SIZE (DG-GRP-IDX) TO WK-SIZE-CONV-N.
015980     MOVE ZERO TO WK-SIZE-TEXT-LEN.
015990     PERFORM 2615-SCAN-SIZE-DIGITS THRU 2615-EXIT
016000         VARYING WK-SIZE-DIGIT-IDX FROM 1 BY 1
016010         UNTIL WK-SIZE-DIGIT-IDX > 10.
016020     MOVE WK-SIZE-CONV-X TO WK-SIZE-TEXT.
016030     STRING '  ' DELIMITED BY SIZE
016040            DG-KEY-BASENAME (DG-GRP-IDX) DELIMITED BY SPACE
016050            ' (' DELIMITED BY SIZE
016060            WK-SIZE-TEXT (1:WK-SIZE-TEXT-LEN)
016070                                 DELIMITED BY SIZE
016080            ' bytes):'           DELIMITED BY SIZE
016090         INTO WK-PRINT-LINE.
016100     MOVE WK-PRINT-LINE TO SUMMARY-REPORT-LINE.
016110     WRITE SUMMARY-REPORT-LINE.
016120     PERFORM 3036-PRINT-GROUP-MEMBER THRU 3036-EXIT
016130         VARYING DG-MBR-IDX FROM 1 BY 1
016140         UNTIL DG-MBR-IDX > DG-MEMBER-TOTAL (DG-GRP-IDX).
016150 3035-EXIT.
016160     EXIT.
016170*
016180*    PRINTS ONE INDENTED MEMBER-PATH LINE UNDER ITS GROUP.
016190 3036-PRINT-GROUP-MEMBER.
016200     MOVE SPACE TO WK-PRINT-LINE.
016210     STRING '    - ' DELIMITED BY SIZE
016220            DG-MEMBER-PATH (DG-GRP-IDX DG-MBR-IDX)
016230                                 DELIMITED BY SPACE
016240         INTO WK-PRINT-LINE.
016250     MOVE WK-PRINT-LINE TO SUMMARY-REPORT-LINE.
016260     WRITE SUMMARY-REPORT-LINE.
016270 3036-EXIT.
016280     EXIT.
016290*
016300*    ONLY REACHED WHEN MD-DIR-TOTAL IS NON-ZERO -- PRINTS A
016310*    HEADING LINE THEN ONE LINE PER ENTIRELY-MISSING DIRECTORY
016320*    VIA 3045 (DIRECTORIES WITH SOME BUT NOT ALL FILES MISSING
016330*    ARE SKIPPED HERE, NOT JUST FILTERED SILENTLY -- SEE 3045).
016340 3040-PRINT-MISSING-DIRS.
016350     MOVE SPACE TO SUMMARY-REPORT-LINE.
016360     WRITE SUMMARY-REPORT-LINE.
016370*    SECTION HEADING PRINTED ONLY WHEN AT LEAST ONE DIRECTORY
016380*    WAS ANALYZED BY PHASE 2B.
016390     MOVE 'Directories entirely missing on target:'
016400                                 TO SUMMARY-REPORT-LINE.
016410     WRITE SUMMARY-REPORT-LINE.
016420     PERFORM 3045-PRINT-ONE-MISSING-DIR THRU 3045-EXIT
016430         VARYING MD-DIR-IDX FROM 1 BY 1
016440         UNTIL MD-DIR-IDX > MD-DIR-TOTAL.
016450 3040-EXIT.
016460     EXIT.
016470*
016480*    THE ONLY PLACE THE "ENTIRELY MISSING" TEST ACTUALLY RUNS:
016490*    MISSING-COUNT MUST EQUAL TOTAL-COUNT AND TOTAL-COUNT MUST
016500*    BE GREATER THAN ZERO.  A DIRECTORY WITH SOME FILES STILL ON
016510*    TARGET IS LEFT OUT OF THIS REPORT SECTION ENTIRELY.
016520 3045-PRINT-ONE-MISSING-DIR.
016530     IF MD-MISSING-COUNT (MD-DIR-IDX) EQUAL
016540        MD-TOTAL-COUNT (MD-DIR-IDX)
016550     AND MD-TOTAL-COUNT (MD-DIR-IDX) > ZERO
016560        MOVE MD-MISSING-COUNT (MD-DIR-IDX) TO WK-IDX-N
016570        MOVE MD-MISSING-BYTES (MD-DIR-IDX) TO WK-SIZE-CONV-N
016580        MOVE ZERO TO WK-SIZE-TEXT-LEN
016590        PERFORM 2615-SCAN-SIZE-DIGITS THRU 2615-EXIT
016600            VARYING WK-SIZE-DIGIT-IDX FROM 1 BY 1
016610            UNTIL WK-SIZE-DIGIT-IDX > 10
016620        MOVE WK-SIZE-CONV-X TO WK-SIZE-TEXT
016630        MOVE SPACE TO WK-PRINT-LINE
016640        STRING '  ' DELIMITED BY SIZE
016650               MD-DIR-DISPLAY (MD-DIR-IDX) DELIMITED BY SPACE
016660               ' (' DELIMITED BY SIZE
016670               WK-IDX-X DELIMITED BY SIZE
016680               ' files, ' DELIMITED BY SIZE
016690               WK-SIZE-TEXT (1:WK-SIZE-TEXT-LEN)
016700                                    DELIMITED BY SIZE
016710               ' bytes)' DELIMITED BY SIZE
016720            INTO WK-PRINT-LINE
016730        MOVE WK-PRINT-LINE TO SUMMARY-REPORT-LINE
016740        WRITE SUMMARY-REPORT-LINE
016750     END-IF.
016760 3045-EXIT.
016770     EXIT.
016780*
016790*    PRINTS THE EXCLUDED-HIGH-CONFIDENCE LINE (ONLY WHEN THE
016800*    UPSI-0 SWITCH REQUESTED IT), THE SKIPPED-RECORD COUNT AND
016810*    THE FINAL WRITTEN-ROW COUNT.
016820 3050-PRINT-FOOTER.
016830     MOVE SPACE TO SUMMARY-REPORT-LINE.
016840     WRITE SUMMARY-REPORT-LINE.
016850     IF EXCLUDE-HIGH-CONF-REQUESTED
016860        MOVE SPACE TO WK-PRINT-LINE
016870        MOVE WS-EXCLUDED-COUNT TO WK-IDX-N
016880*    WS-EXCLUDED-COUNT -- ONLY PRINTED WHEN THE UPSI-0 SWITCH
016890*    WAS ON FOR THIS RUN.
016900        STRING 'Excluded ' DELIMITED BY SIZE
016910               WK-IDX-X    DELIMITED BY SIZE
016920               ' high-confidence moved rows' DELIMITED BY SIZE
016930            INTO WK-PRINT-LINE
016940        MOVE WK-PRINT-LINE TO SUMMARY-REPORT-LINE
016950        WRITE SUMMARY-REPORT-LINE
016960     END-IF
016970     MOVE SPACE TO WK-PRINT-LINE.
016980     MOVE WS-SKIPPED-COUNT TO WK-IDX-N.
016990*    WS-SKIPPED-COUNT -- BAD FILE-SIZE CARDS DROPPED BY 1020
017000*    OR 1120.
017010     STRING 'Skipped due to errors:               '
017020                                 DELIMITED BY SIZE
017030            WK-IDX-X                DELIMITED BY SIZE
017040         INTO WK-PRINT-LINE.
017050     MOVE WK-PRINT-LINE TO SUMMARY-REPORT-LINE.
017060     WRITE SUMMARY-REPORT-LINE.
017070*
017080     MOVE SPACE TO WK-PRINT-LINE.
017090     MOVE WS-WRITTEN-COUNT TO WK-IDX-N.
017100*    WS-WRITTEN-COUNT -- FINAL TALLY OF DETAIL ROWS ACTUALLY
017110*    WRITTEN, PRINTED LAST SO IT READS AS THE BOTTOM LINE.
017120     STRING 'Written ' DELIMITED BY SIZE
017130            WK-IDX-X   DELIMITED BY SIZE
017140            ' rows to detail output' DELIMITED BY SIZE
017150         INTO WK-PRINT-LINE.
017160     MOVE WK-PRINT-LINE TO SUMMARY-REPORT-LINE.
017170     WRITE SUMMARY-REPORT-LINE.
017180 3050-EXIT.
017190     EXIT.
