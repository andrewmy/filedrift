000010* **++ X61R RESULT / DIAGNOSTIC AREA
000020*      SHARED BY THE RECONCILIATION DRIVER AND THE MATCH
000030*      FINDER ROUTINE -- SET ON ANY ABEND-WORTHY CONDITION.
000040*
000050 01  MR.
000060   03  MR-RESULT                  PIC 9(02)     VALUE ZERO.
000070   03  MR-DESCRIPTION             PIC X(60)     VALUE SPACE.
000080   03  MR-POSITION                PIC X(50)     VALUE SPACE.
000090   03  FILLER                     PIC X(08)     VALUE SPACE.
