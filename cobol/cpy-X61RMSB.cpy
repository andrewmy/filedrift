000010* **++ AREA PER SELEZIONE PASSO DI RICERCA SUL TARGET
000020*      (ESATTO PER DIMENSIONE / QUALSIASI DIMENSIONE)
000030 01  SEARCH-BEHAVIOR-AREA.
000040   03  SEARCH-BEHAVIOR            PIC X(8)      VALUE SPACE.
000050   03  FILLER REDEFINES SEARCH-BEHAVIOR.
000060     05  FILLER                   PIC X(3).
000070     05  SEARCH-PASS              PIC X(1).
000080       88  EXACT-SIZE-PASS                  VALUE 'S'.
000090       88  ANY-FILENAME-PASS                VALUE 'A'.
000100     05  FILLER                   PIC X(4).
000110   03  EXACT-SIZE-BEHAVIOR REDEFINES SEARCH-BEHAVIOR
000120                              PIC X(8).
000130   03  ANY-FILENAME-BEHAVIOR REDEFINES SEARCH-BEHAVIOR
000140                              PIC X(8).
