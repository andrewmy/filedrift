000010* **++ DETAIL OUTPUT ROW ACCUMULATOR
000020*      ONE ENTRY PER "INTERESTING" SOURCE RECORD (EVERYTHING
000030*      EXCEPT AN EXACT-PATH HIT) -- FILLED DURING THE
000040*      CLASSIFICATION PASS AND DRAINED BY THE DETAIL WRITER.
000050*
000060 01  DR.
000070   03  DR-ROW-TOTAL               PIC 9(09) COMP VALUE ZERO.
000080   03  DR-ROW-TABLE.
000090     05  DR-ROW  OCCURS 0 TO 9999 TIMES
000100                 DEPENDING ON DR-ROW-TOTAL
000110                 INDEXED BY DR-ROW-IDX.
000120       07  DR-REL-PATH            PIC X(100).
000130       07  DR-SOURCE-PATH         PIC X(100).
000140       07  DR-SOURCE-SIZE         PIC 9(10).
000150       07  DR-TARGET-PATH         PIC X(100).
000160       07  DR-TARGET-PATH-N       PIC X(01).
000170         88  DR-TARGET-PATH-EMPTY      VALUE 'Y'.
000180       07  DR-TARGET-SIZE         PIC 9(10).
000190       07  DR-TARGET-SIZE-N       PIC X(01).
000200         88  DR-TARGET-SIZE-EMPTY      VALUE 'Y'.
000210       07  DR-FOUND-AT-PATH       PIC X(100).
000220       07  DR-MATCH-TYPE          PIC X(18).
000230         88  DR-MTYPE-EXACT-PATH        VALUE 'exact_path'.
000240         88  DR-MTYPE-SAME-SIZE         VALUE 'filename_same_size'.
000250         88  DR-MTYPE-DIFF-SIZE         VALUE 'filename_diff_size'.
000260         88  DR-MTYPE-NONE              VALUE 'none'.
000270       07  DR-CONFIDENCE          PIC X(06).
000280         88  DR-CONF-HIGH               VALUE 'high'.
000290         88  DR-CONF-MEDIUM             VALUE 'medium'.
000300         88  DR-CONF-NONE               VALUE SPACE.
000310       07  DR-STATUS              PIC X(19).
000320         88  DR-STAT-ONLY-ON-SRC        VALUE 'only_on_source'.
000330         88  DR-STAT-MOVED              VALUE 'moved'.
000340         88  DR-STAT-DUPLICATE          VALUE 'duplicate_on_source'.
000350       07  DR-DUP-GROUP           PIC X(400).
000360       07  FILLER                 PIC X(10).
000370   03  FILLER                     PIC X(08)      VALUE SPACE.
