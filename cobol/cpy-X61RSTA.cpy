000010* **++ AREA COSTANTI TESTO STATO RICONCILIAZIONE
000020*      (CONDIVISA DA X61R001 E X61R002 -- UNICO PUNTO DOVE LE
000030*      STRINGHE DI STATO SONO PUNZONATE, COSI' UNA MODIFICA DI
000040*      FORMULAZIONE FUTURA E' UNA CORREZIONE A UN SOLO CAMPO)
000050 01  WK-STATUS-TEXT.
000060*    RIGA SOLO-SU-SOURCE -- MOSSA DA X61R001 2060 QUANDO IL
000070*    CHIAMATO X61R002 NON TROVA ALCUN CANDIDATO SUL TARGET.
000080   03  WK-STAT-ONLY-SRC           PIC X(19)     VALUE
000090                                       'only_on_source'.
000100*    RIGA SPOSTATA -- MOSSA DA X61R002 0500/0600 (REGOLE 1 E 3).
000110   03  WK-STAT-MOVED              PIC X(19)     VALUE 'moved'.
000120*    RIGA DUPLICATO-SU-SOURCE -- MOSSA DA X61R002 0400 (REGOLA 2).
000130   03  WK-STAT-DUP                PIC X(19)     VALUE
000140                                       'duplicate_on_source'.
000150   03  FILLER                     PIC X(08)     VALUE SPACE.
