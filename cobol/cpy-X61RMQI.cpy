000010* **++ AREA INPUT PER RICERCA CORRISPONDENZA SU TARGET
000020 01  MQ-:X:-IN.
000030   03  MQ-:X:-SOURCE.
000040     05  MQ-:X:-SRC-REL-PATH      PIC X(100).
000050     05  MQ-:X:-SRC-BASE-NAME     PIC X(60).
000060     05  MQ-:X:-SRC-FILE-SIZE     PIC 9(10).
000070     05  MQ-:X:-SRC-OCCURS-CT     PIC 9(09) COMP.
000080   03  MQ-:X:-CANDIDATES.
000090     05  MQ-:X:-CAND-TOTAL        PIC 9(09) COMP.
000100     05  MQ-:X:-CAND-TB.
000110       10  MQ-:X:-CANDIDATE  OCCURS 0 TO 9999 TIMES
000120                       DEPENDING ON MQ-:X:-CAND-TOTAL
000130                       INDEXED BY MQ-:X:-CAND-IDX.
000140         15  MQ-:X:-CAND-REL-PATH     PIC X(100).
000150         15  MQ-:X:-CAND-FILE-SIZE    PIC 9(10).
000160   03  FILLER                     PIC X(08).
