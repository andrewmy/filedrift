000010* **++ AREA OUTPUT PER RICERCA CORRISPONDENZA SU TARGET
000020 01  MQ-:X:-OUT.
000030   03  MQ-:X:-FOUND               PIC X(1)      VALUE 'N'.
000040     88  MQ-:X:-MATCH-FOUND               VALUE 'Y'.
000050   03  MQ-:X:-MATCH-TYPE          PIC X(18).
000060   03  MQ-:X:-CONFIDENCE          PIC X(06).
000070   03  MQ-:X:-STATUS              PIC X(19).
000080   03  MQ-:X:-FOUND-REL-PATH      PIC X(100).
000090   03  MQ-:X:-FOUND-FILE-SIZE     PIC 9(10).
000100   03  FILLER                     PIC X(08).
