000010CBL OPT(2)
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID. X61R002.
000040 AUTHOR.     M SANTORO.
000050 INSTALLATION. DATA CENTER OPERATIONS - BATCH SUPPORT.
000060 DATE-WRITTEN. 03/21/1989.
000070 DATE-COMPILED.
000080 SECURITY.   UNCLASSIFIED - INTERNAL USE ONLY.
000090*----------------------------------------------------------------
000100* X61R002
000110* **++ subprogramma di ricerca corrispondenza per un file
000120* SOURCE all'interno della lista di candidati TARGET con lo
000130* stesso nome base (chiamato da X61R001 quando il confronto
000140* a percorso esatto fallisce).
000150*
000160* CALLED BY:  X61R001, paragraph 2050-CALL-MATCH-FINDER, once for
000170*             every source entry that did not resolve on an exact
000180*             path match against the target inventory.
000190*
000200* RECEIVES:   MQ-C-IN  (cpy-X61RMQI, qualifier C) -- the source
000210*             entry under test plus the pre-built candidate array
000220*             (all target entries whose folded base filename
000230*             equals the source entry's base filename, and the
000240*             source-side occurrence count for that base filename).
000250* RETURNS:    MQ-C-OUT (cpy-X61RMQO, qualifier C) -- match-found
000260*             switch, the winning candidate's relative path/size,
000270*             the match type/confidence/status text the caller
000280*             copies onto the detail row.
000290* RETURNS ALSO: MR (cpy-X61RMCR) -- shared result/description area,
000300*             set only when 0050-VALIDATE-CANDIDATE-TOTAL finds
000310*             MQ-C-CAND-TOTAL over the 9999-row table ceiling
000320*             (a corrupt or stale count from the caller); on the
000330*             normal path this program leaves MR untouched, same
000340*             as the abnormal-CALL convention used by 2050/2055
000350*             in X61R001, but carries the area on the USING list
000360*             per house convention for CALLed match/lookup
000370*             subprograms either way.
000380*
000390* ordine di precedenza per la classificazione (regola 2/3/4 del
000400* riconciliatore; la regola 1 -- match esatto -- e' gestita dal
000410* chiamante prima che questo subprogramma venga invocato):
000420*   1. stesso nome, stessa dimensione, unico su SOURCE  -> moved/high
000430*   2. stesso nome, stessa dimensione, duplicato su SOURCE
000440*                                        -> duplicate_on_source/high
000450*   3. stesso nome, dimensione diversa   -> moved/medium
000460*   4. nessun candidato                  -> only_on_source/none
000470*
000480* NOTE ON RULE 1 VS RULE 2 -- the duplicate/moved split is a
000490* property of the SOURCE side of the comparison (does this base
000500* filename occur more than once among the SOURCE entries), and
000510* is completely independent of how many TARGET candidates happen
000520* to carry the matching size.  See the 11/12/2003 change below;
000530* this distinction was gotten wrong once already and is called
000540* out here so it does not happen again.
000550*----------------------------------------------------------------
000560*----------------------------------------------------------------
000570* CHANGE LOG
000580* DATE       BY   TKT/RQST   DESCRIPTION
000590* ---------- ---- ---------- ----------------------------------
000600* 03/21/1989 MS   BS-0341    ORIGINAL CODING - MATCH PRECEDENCE
000610* 05/19/1989 RT   BS-0388    NO CHANGE THIS TICKET
000620* 02/06/1991 MS   BS-0512    DUPLICATE-ON-SOURCE TEST ADDED
000630* 07/22/1992 DP   BS-0601    NO CHANGE THIS TICKET
000640* 09/09/1994 MS   BS-0674    CANDIDATE TABLE RAISED TO 9999
000650* 06/02/1998 DP   BS-0833    Y2K - DATE FIELDS REVIEWED, N/A
000660* 05/30/2003 GC   BS-0944    NO CHANGE THIS TICKET
000670* 11/12/2003 RT   BS-0958    DUP-VS-MOVED TEST WAS KEYED OFF THE
000680*                            TARGET SAME-SIZE HIT COUNT INSTEAD OF
000690*                            THE SOURCE OCCURS COUNT -- CORRECTED
000700* 04/14/2004 GC   BS-0975    ADDED 0050-VALIDATE-CANDIDATE-TOTAL --
000710*                            GUARD AGAINST A STALE/CORRUPT
000720*                            MQ-C-CAND-TOTAL FROM THE CALLER
000730*                            EXCEEDING THE 9999-ROW TABLE CEILING
000740*                            BEFORE ANY SUBSCRIPT IS TAKEN
000750*----------------------------------------------------------------
000760 ENVIRONMENT DIVISION.
000770*
000780 CONFIGURATION SECTION.
000790 SOURCE-COMPUTER.    IBM-370.
000800 OBJECT-COMPUTER.    IBM-370.
000810*    NUMVAL-VALID CLASS TEST CARRIED PER HOUSE CONVENTION
000820*    (SAME AS X60D002) -- NOT TESTED DIRECTLY IN THIS
000830*    SUBPROGRAM TODAY; LEFT IN PLACE FOR A FUTURE CALLER-
000840*    SUPPLIED NUMERIC FIELD THAT NEEDS EDITING BEFORE USE.
000850 SPECIAL-NAMES. CLASS NUMVAL-VALID IS '0' THRU '9', SPACE.
000860*
000870 DATA DIVISION.
000880*
000890 WORKING-STORAGE SECTION.
000900*
000910* WK-LITERALS -- the two indicator-byte values this subprogram
000920* ever moves; kept as named constants rather than repeating the
000930* 'Y'/'N' literals so a maintainer can find every reference by
000940* searching for the data-name instead of the literal
000950 01  WK-LITERALS.
000960     03  WK-TRUE-VALUE           PIC X(01)     VALUE 'Y'.
000970     03  WK-FALSE-VALUE          PIC X(01)     VALUE 'N'.
000980     03  FILLER                  PIC X(08)     VALUE SPACE.
000990*
001000*    SHARED STATUS-TEXT CONSTANTS -- SEE CPY-X61RSTA BANNER;
001010*    ALSO COPIED BY X61R001 SO BOTH PROGRAMS MOVE THE SAME
001020*    STATUS STRINGS INSTEAD OF EACH PUNCHING THEIR OWN.
001030     COPY X61RSTA.
001040*
001050* WK-COUNTERS -- scratch counters for the two candidate scans
001060* (0200-SCAN-CANDIDATES for the same-size pass, 0300-SEARCH-
001070* ANY-FILENAME for the fallback any-size pass); reset to zero at
001080* the top of every call by 0000-BEGIN so no state survives across
001090* invocations for different source entries
001100 01  WK-COUNTERS.
001110*    how many TARGET candidates share the SOURCE entry's exact
001120*    file size -- gates rule 1/2 (moved-high / duplicate-on-
001130*    source) but, per the 11/12/2003 fix, does NOT itself decide
001140*    which of the two applies
001150     03  WK-SAME-SIZE-HITS       PIC 9(09) COMP VALUE ZERO.
001160*    subscript of the first same-size candidate found; used to
001170*    pull the winning candidate's path/size back into MQ-C-OUT
001180     03  WK-SAME-SIZE-FIRST-IDX  PIC 9(09) COMP VALUE ZERO.
001190*    subscript of the first candidate of any size, for the
001200*    rule-3 fallback when no same-size candidate exists
001210     03  WK-ANY-FIRST-IDX        PIC 9(09) COMP VALUE ZERO.
001220     03  FILLER                  PIC X(08)      VALUE SPACE.
001230*
001240*    ZONED/ALPHANUMERIC REDEFINES TRIO -- 0050-VALIDATE-CANDIDATE-
001250*    TOTAL STRINGs these into MR-DESCRIPTION/MR-POSITION when the
001260*    candidate count from the caller is over the table ceiling;
001270*    same convention as WK-IDX-CONV/WK-SIZE-CONV in X61R001.
001280 01  WK-CAND-TOTAL-CONV.
001290     03  WK-CAND-TOTAL-CONV-N    PIC 9(09).
001300     03  WK-CAND-TOTAL-CONV-X REDEFINES WK-CAND-TOTAL-CONV-N
001310                                 PIC X(09).
001320     03  FILLER                  PIC X(08)      VALUE SPACE.
001330 01  WK-FIRST-IDX-CONV.
001340     03  WK-FIRST-IDX-CONV-N     PIC 9(09).
001350     03  WK-FIRST-IDX-CONV-X REDEFINES WK-FIRST-IDX-CONV-N
001360                                 PIC X(09).
001370     03  FILLER                  PIC X(08)      VALUE SPACE.
001380 01  WK-ANY-IDX-CONV.
001390     03  WK-ANY-IDX-CONV-N       PIC 9(09).
001400     03  WK-ANY-IDX-CONV-X REDEFINES WK-ANY-IDX-CONV-N
001410                                 PIC X(09).
001420     03  FILLER                  PIC X(08)      VALUE SPACE.
001430*
001440* LOCAL-STORAGE holds the pass-indicator switch (X61RMSB) fresh
001450* per invocation -- this subprogram is CALLed once per source
001460* entry and must not carry an EXACT-SIZE-PASS/ANY-FILENAME-PASS
001470* setting over from a prior call
001480 LOCAL-STORAGE SECTION.
001490 COPY X61RMSB.
001500*
001510* LINKAGE SECTION -- the three areas on the PROCEDURE DIVISION
001520* USING list, in call order; qualifier C distinguishes this
001530* subprogram's copy of the generic match-query layouts from any
001540* other program in the FILEDRIFT suite that COPYs the same books
001550 LINKAGE SECTION.
001560 COPY X61RMQI REPLACING ==:X:== BY ==C==.
001570 COPY X61RMQO REPLACING ==:X:== BY ==C==.
001580 COPY X61RMCR.
001590*
001600 PROCEDURE DIVISION USING MQ-C-IN MQ-C-OUT MR.
001610*
001620* 0000-BEGIN -- clears the output area, runs the same-size scan
001630* over every candidate, then dispatches to the paragraph that
001640* fills in MQ-C-OUT for whichever precedence rule applies.  This
001650* paragraph never loops itself past the one PERFORM VARYING
001660* below and always falls through to GOBACK -- there is exactly
001670* one classification decision per call.
001680 0000-BEGIN.
001690*    clear prior-call residue before scoring this source entry
001700     MOVE ZERO           TO MQ-C-FOUND-FILE-SIZE
001710                             WK-SAME-SIZE-HITS
001720                             WK-SAME-SIZE-FIRST-IDX
001730                             WK-ANY-FIRST-IDX.
001740     MOVE WK-FALSE-VALUE TO MQ-C-FOUND.
001750     MOVE SPACE          TO MQ-C-MATCH-TYPE
001760                             MQ-C-CONFIDENCE
001770                             MQ-C-STATUS
001780                             MQ-C-FOUND-REL-PATH.
001790*    guard the caller's candidate count against the table ceiling
001800*    before any subscripting is attempted (BS-0975)
001810     PERFORM 0050-VALIDATE-CANDIDATE-TOTAL THRU 0050-EXIT.
001820     IF MR-RESULT NOT EQUAL ZERO
001830        GOBACK
001840     END-IF.
001850     SET EXACT-SIZE-PASS TO TRUE.
001860*    same-size pass -- scores every candidate in
001870*    MQ-C-CAND-TABLE, tallying WK-SAME-SIZE-HITS and
001880*    remembering the first hit
001890     PERFORM 0200-SCAN-CANDIDATES THRU 0200-EXIT
001900         VARYING MQ-C-CAND-IDX FROM 1 BY 1
001910         UNTIL MQ-C-CAND-IDX > MQ-C-CAND-TOTAL.
001920     EVALUATE TRUE
001930* dup-vs-moved is a property of the SOURCE side (does this
001940* basename repeat on SOURCE), never of how many TARGET
001950* candidates happen to share the size
001960         WHEN WK-SAME-SIZE-HITS > ZERO
001970         AND  MQ-C-SRC-OCCURS-CT > 1
001980             PERFORM 0400-SET-DUPLICATE-RESULT THRU 0400-EXIT
001990         WHEN WK-SAME-SIZE-HITS > ZERO
002000             PERFORM 0500-SET-MOVED-HIGH-RESULT THRU 0500-EXIT
002010         WHEN MQ-C-CAND-TOTAL > ZERO
002020*            no same-size candidate -- fall back to rule 3,
002030*            any candidate sharing the base filename
002040*            regardless of size, before conceding
002050*            only_on_source (rule 4)
002060             PERFORM 0300-SEARCH-ANY-FILENAME THRU 0300-EXIT
002070             IF WK-ANY-FIRST-IDX NOT EQUAL ZERO
002080                PERFORM 0600-SET-MOVED-MEDIUM-RESULT
002090                                      THRU 0600-EXIT
002100             END-IF
002110     END-EVALUATE.
002120     GOBACK.
002130*
002140* 0050-VALIDATE-CANDIDATE-TOTAL -- defensive bounds check added
002150* 04/14/2004 (BS-0975).  MQ-C-CAND-TABLE is OCCURS 0 TO 9999
002160* DEPENDING ON MQ-C-CAND-TOTAL; a caller that reused a LINKAGE
002170* area from a prior CALL without resetting the count could pass
002180* a MQ-C-CAND-TOTAL over 9999, which would take an undefined
002190* subscript once the VARYING loop in 0000-BEGIN reached it.  This
002200* paragraph traps that condition before the scan starts and
002210* leaves a postmortem trace in MR for the caller to log.
002220 0050-VALIDATE-CANDIDATE-TOTAL.
002230     IF MQ-C-CAND-TOTAL > 9999
002240        MOVE 2                  TO MR-RESULT
002250        MOVE MQ-C-CAND-TOTAL    TO WK-CAND-TOTAL-CONV-N
002260        MOVE WK-SAME-SIZE-FIRST-IDX TO WK-FIRST-IDX-CONV-N
002270        MOVE WK-ANY-FIRST-IDX   TO WK-ANY-IDX-CONV-N
002280        STRING 'CAND-TOTAL ' WK-CAND-TOTAL-CONV-X
002290               ' EXCEEDS TABLE MAX 9999'
002300               DELIMITED BY SIZE INTO MR-DESCRIPTION
002310        STRING 'FIRST-IDX=' WK-FIRST-IDX-CONV-X
002320               ' ANY-IDX=' WK-ANY-IDX-CONV-X
002330               DELIMITED BY SIZE INTO MR-POSITION
002340     END-IF.
002350 0050-EXIT.
002360     EXIT.
002370*
002380* 0200-SCAN-CANDIDATES -- tests one candidate table entry
002390* against the source entry's file size; PERFORMed once per
002400* candidate by the VARYING loop in 0000-BEGIN.  Remembers only
002410* the FIRST same-size hit's subscript -- when multiple target
002420* files carry the same name and size the earliest-loaded one
002430* wins, matching the last-record-wins convention used
002440* elsewhere in this suite for the inventory tables themselves.
002450 0200-SCAN-CANDIDATES.
002460     IF MQ-C-CAND-FILE-SIZE (MQ-C-CAND-IDX) EQUAL
002470                        MQ-C-SRC-FILE-SIZE
002480        ADD 1 TO WK-SAME-SIZE-HITS
002490        IF WK-SAME-SIZE-FIRST-IDX EQUAL ZERO
002500           MOVE MQ-C-CAND-IDX TO WK-SAME-SIZE-FIRST-IDX
002510        END-IF
002520     END-IF.
002530 0200-EXIT.
002540     EXIT.
002550*
002560* 0300-SEARCH-ANY-FILENAME -- the rule-3 fallback used only
002570* when no candidate matched on size.  Every entry in
002580* MQ-C-CAND-TABLE already shares the base filename by
002590* construction (the caller built the candidate list that way
002600* in 2040-BUILD-TARGET-CANDIDATES), so this paragraph does not
002610* re-test the name; it simply confirms the candidate count is
002620* non-zero and takes the first slot.
002630 0300-SEARCH-ANY-FILENAME.
002640     SET ANY-FILENAME-PASS TO TRUE.
002650     MOVE ZERO TO WK-ANY-FIRST-IDX.
002660     IF MQ-C-CAND-TOTAL NOT EQUAL ZERO
002670        MOVE 1 TO WK-ANY-FIRST-IDX
002680     END-IF.
002690 0300-EXIT.
002700     EXIT.
002710*
002720* 0400-SET-DUPLICATE-RESULT -- rule 2.  Same name, same size,
002730* and the SOURCE occurrence count says this base filename
002740* shows up more than once on the source side, so this is
002750* scored duplicate_on_source rather than moved.  X61R001's
002760* 2080-RECORD-DUPLICATE-GROUP builds the duplicate group list
002770* from every row that comes back with this status.
002780 0400-SET-DUPLICATE-RESULT.
002790     MOVE WK-TRUE-VALUE  TO MQ-C-FOUND.
002800     MOVE 'filename_same_size'   TO MQ-C-MATCH-TYPE.
002810     MOVE 'high'                 TO MQ-C-CONFIDENCE.
002820     MOVE WK-STAT-DUP            TO MQ-C-STATUS.
002830     MOVE MQ-C-CAND-REL-PATH  (WK-SAME-SIZE-FIRST-IDX)
002840                                 TO MQ-C-FOUND-REL-PATH.
002850     MOVE MQ-C-CAND-FILE-SIZE (WK-SAME-SIZE-FIRST-IDX)
002860                                 TO MQ-C-FOUND-FILE-SIZE.
002870 0400-EXIT.
002880     EXIT.
002890*
002900* 0500-SET-MOVED-HIGH-RESULT -- rule 1.  Same name, same
002910* size, and the source occurrence count is 1 (or the
002920* duplicate test above did not fire), so this is a
002930* high-confidence moved file rather than a source-side
002940* duplicate.
002950 0500-SET-MOVED-HIGH-RESULT.
002960     MOVE WK-TRUE-VALUE  TO MQ-C-FOUND.
002970     MOVE 'filename_same_size'   TO MQ-C-MATCH-TYPE.
002980     MOVE 'high'                 TO MQ-C-CONFIDENCE.
002990     MOVE WK-STAT-MOVED          TO MQ-C-STATUS.
003000     MOVE MQ-C-CAND-REL-PATH  (WK-SAME-SIZE-FIRST-IDX)
003010                                 TO MQ-C-FOUND-REL-PATH.
003020     MOVE MQ-C-CAND-FILE-SIZE (WK-SAME-SIZE-FIRST-IDX)
003030                                 TO MQ-C-FOUND-FILE-SIZE.
003040 0500-EXIT.
003050     EXIT.
003060*
003070* 0600-SET-MOVED-MEDIUM-RESULT -- rule 3.  Same base filename
003080* but no candidate shares the source entry's size; medium
003090* confidence rather than high because the size mismatch could
003100* mean the file content actually changed, not merely
003110* relocated.
003120 0600-SET-MOVED-MEDIUM-RESULT.
003130     MOVE WK-TRUE-VALUE  TO MQ-C-FOUND.
003140     MOVE 'filename_diff_size'   TO MQ-C-MATCH-TYPE.
003150     MOVE 'medium'               TO MQ-C-CONFIDENCE.
003160     MOVE WK-STAT-MOVED          TO MQ-C-STATUS.
003170     MOVE MQ-C-CAND-REL-PATH  (WK-ANY-FIRST-IDX)
003180                                 TO MQ-C-FOUND-REL-PATH.
003190     MOVE MQ-C-CAND-FILE-SIZE (WK-ANY-FIRST-IDX)
003200                                 TO MQ-C-FOUND-FILE-SIZE.
003210 0600-EXIT.
003220     EXIT.
