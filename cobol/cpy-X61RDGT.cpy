000010* **++ SOURCE DUPLICATE GROUP TABLE
000020*      GROUP KEY = (SOURCE SIZE, LOWER-CASED BASE FILENAME).
000030*      POPULATED ONLY FOR ROWS CLASSIFIED DUPLICATE-ON-SOURCE.
000040*
000050 01  DG.
000060   03  DG-GROUP-TOTAL             PIC 9(09) COMP VALUE ZERO.
000070   03  DG-GROUP-TB.
000080     05  DG-GROUP  OCCURS 0 TO 500 TIMES
000090               DEPENDING ON DG-GROUP-TOTAL
000100               INDEXED BY DG-GRP-IDX.
000110       07  DG-KEY-SIZE            PIC 9(10).
000120       07  DG-KEY-BASENAME        PIC X(60).
000130       07  DG-MEMBER-TOTAL        PIC 9(09) COMP.
000140       07  DG-MEMBER-TB.
000150         10  DG-MEMBER  OCCURS 0 TO 50 TIMES
000160                    DEPENDING ON DG-MEMBER-TOTAL
000170                    INDEXED BY DG-MBR-IDX.
000180           15  DG-MEMBER-PATH     PIC X(100).
000190       07  FILLER                 PIC X(04).
000200   03  FILLER                     PIC X(08)      VALUE SPACE.
